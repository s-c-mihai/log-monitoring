000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     LOGDRV0O.
000400 AUTHOR.         K. LINDQUIST.
000500 INSTALLATION.   DATA PROCESSING CENTER.
000600 DATE-WRITTEN.   03/12/87.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000******************************************************************
001100* LAST CHANGED     :: 1999-11-08
001200* CURRENT VERSION  :: C.01.02
001300* SHORT DESCRIPTION:: Batch log monitoring driver
001400*
001500* CHANGE HISTORY (update version/date below when you touch this)
001600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001700*----------------------------------------------------------------*
001800* VERS.  | DATE     | BY  | DESCRIPTION                          *
001900*--------|----------|-----|--------------------------------------*
002000* A.00.00| 03/12/87 | kl  | Neuerstellung - one fixed log        *
002100*        |          |     | file read per run                    *
002200*--------|----------|-----|--------------------------------------*
002300* A.01.00| 09/22/88 | kl  | Added LOGCTL control card so         *
002400*        |          |     | operators can name several files     *
002500*--------|----------|-----|--------------------------------------*
002600* B.00.00| 06/14/91 | rwh | Reworked pairing into LOGMON0M,      *
002700*        |          |     | driver no longer matches itself      *
002800*--------|----------|-----|--------------------------------------*
002900* B.01.00| 02/03/93 | rwh | Dup file names in LOGCTL now         *
003000*        |          |     | skipped, not processed - TKT 4471    *
003100*--------|----------|-----|--------------------------------------*
003200* B.02.00| 08/19/96 | djm | Split off LOGRPT0M report writer     *
003300*--------|----------|-----|--------------------------------------*
003400* C.00.00| 01/22/98 | djm | Y2K SWEEP - timestamps were and      *
003500*        |          |     | remain time-of-day only (HHMMSS),    *
003600*        |          |     | no date field used - TKT 5180        *
003700*--------|----------|-----|--------------------------------------*
003800* C.01.00| 07/30/99 | smt | LOGCTL existence check now runs      *
003900*        |          |     | for ALL files before any file is     *
004000*        |          |     | parsed, one bad name aborts run      *
004100*--------|----------|-----|--------------------------------------*
004200* C.01.01| 10/05/99 | smt | Raised WS-MAX-LOG-FILES 10 to 20     *
004300*--------|----------|-----|--------------------------------------*
004400* C.01.02| 11/08/99 | smt | Summary footer line counts - 5266    *
004500*----------------------------------------------------------------*
004600*
004700* PROGRAM DESCRIPTION
004800* --------------------
004900* Reads the list of scheduler-log files named on the LOGCTL
005000* control card, reads each one in order, hands every line to
005100* LOGPARS0M to turn into a LOG-ENTRY, passes the whole in-order
005200* entry table to LOGMON0M to pair START/END events into completed
005300* job executions and flag dangling lines, and hands the resulting
005400* JOB-ANALYSIS table to LOGRPT0M to build the LOGRPT01 listing.
005500*
005600******************************************************************
005700*
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-4381.
006200 OBJECT-COMPUTER.  IBM-4381.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT CTL-FILE        ASSIGN TO LOGCTL
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS WS-CTL-FILE-STATUS.
007200*
007300     SELECT LOG-FILE        ASSIGN TO DYNAMIC WS-LOG-FILENAME
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS WS-LOG-FILE-STATUS.
007600*
007700     SELECT RPT-FILE        ASSIGN TO LOGRPT01
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS WS-RPT-FILE-STATUS.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  CTL-FILE.
008500 01  CTL-RECORD.
008600     05  CTL-FILE-NAME           PIC X(128).
008700*
008800 FD  LOG-FILE.
008900 01  LOG-RECORD.
009000     05  LOG-TEXT-LINE           PIC X(128).
009100*
009200 FD  RPT-FILE.
009300 01  RPT-RECORD.
009400     05  RPT-TEXT-LINE           PIC X(132).
009500*
009600 WORKING-STORAGE SECTION.
009700*------------------------------------------------------------*
009800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009900*------------------------------------------------------------*
010000 01          COMP-FELDER.
010100     05      C4-COUNT            PIC S9(04) COMP.
010200     05      FILLER              PIC X(02).
010300*
010400*------------------------------------------------------------*
010500* Felder mit konstantem Inhalt: Praefix K
010600*------------------------------------------------------------*
010700 01          KONSTANTE-FELDER.
010800     05      K-MODUL             PIC X(08)  VALUE "LOGDRV0O".
010900     05      K-VERSION-TEXT      PIC X(08)  VALUE "C.01.02 ".
011000     05      K-MAX-LOG-FILES     PIC S9(04) COMP VALUE 20.
011100     05      FILLER              PIC X(02).
011200*
011300*----------------------------------------------------------------*
011400* Conditional-Felder
011500*----------------------------------------------------------------*
011600 01          SCHALTER.
011700     05      PRG-ABBRUCH-SW      PIC X              VALUE "N".
011800          88 PRG-ABBRUCH                            VALUE "Y".
011900     05      WS-DUP-FOUND-SW     PIC X              VALUE "N".
012000          88 WS-DUP-FOUND                           VALUE "Y".
012100     05      WS-CTL-FILE-STATUS  PIC X(02)          VALUE "00".
012200          88 CTL-FILE-OK                            VALUE "00".
012300          88 CTL-FILE-EOF                            VALUE "10".
012400     05      WS-CTL-STAT-REDEF REDEFINES WS-CTL-FILE-STATUS.
012500        10   WS-CTL-STAT1        PIC X.
012600        10   WS-CTL-STAT2        PIC X.
012700     05      WS-LOG-FILE-STATUS  PIC X(02)          VALUE "00".
012800          88 LOG-FILE-OK                            VALUE "00".
012900          88 LOG-FILE-EOF                            VALUE "10".
013000          88 LOG-FILE-NOT-FOUND                      VALUE "35".
013100     05      WS-LOG-STAT-REDEF REDEFINES WS-LOG-FILE-STATUS.
013200        10   WS-LOG-STAT1        PIC X.
013300        10   WS-LOG-STAT2        PIC X.
013400     05      WS-RPT-FILE-STATUS  PIC X(02)          VALUE "00".
013500          88 RPT-FILE-OK                            VALUE "00".
013600     05      WS-RPT-STAT-REDEF REDEFINES WS-RPT-FILE-STATUS.
013700        10   WS-RPT-STAT1        PIC X.
013800        10   WS-RPT-STAT2        PIC X.
013900*
014000*----------------------------------------------------------------*
014100* LOG-ENTRY table - every parsed input log line, in file/arrival
014200* order (hand-duplicated in LOGPARS0M LINKAGE SECTION per entry
014300* and in LOGMON0M WORKING-STORAGE for the whole table).
014400*----------------------------------------------------------------*
014500 01          WS-LOG-ENTRY-TABLE.
014600     05      WS-ENTRY-COUNT      PIC S9(04) COMP VALUE ZERO.
014700     05      WS-ENTRY            OCCURS 2000 TIMES
014800                                  INDEXED BY WS-ENTRY-IX.
014900        10   LE-TIMESTAMP.
015000             15   LE-TS-HH       PIC 9(02).
015100             15   LE-TS-MM       PIC 9(02).
015200             15   LE-TS-SS       PIC 9(02).
015300        10   LE-JOB-DESCRIPTION  PIC X(60).
015400        10   LE-STATUS           PIC X(07).
015500        10   LE-PID              PIC 9(09).
015600        10   FILLER              PIC X(05).
015700*
015800*----------------------------------------------------------------*
015900* JOB-ANALYSIS table - one row per completed job execution or per
016000* dangling log line, built by LOGMON0M and printed by LOGRPT0M.
016100*----------------------------------------------------------------*
016200 01          WS-ANALYSIS-TABLE.
016300     05      WS-ANALYSIS-ROW-COUNT  PIC S9(04) COMP VALUE ZERO.
016400     05      WS-ANALYSIS-ROW     OCCURS 2000 TIMES
016500                                  INDEXED BY WS-ANALYSIS-IX.
016600        10   JA-HAS-JOB-EXECUTION PIC 9(01).
016700             88 JA-IS-JOB-EXECUTION             VALUE 1.
016800             88 JA-IS-DANGLING                  VALUE 0.
016900        10   JA-STATE            PIC X(07).
017000        10   JA-REASON           PIC X(80).
017100        10   JA-JOB-DATA.
017200             15  JA-PID              PIC 9(09).
017300             15  JA-JOB-DESCRIPTION  PIC X(60).
017400             15  JA-START-TIME       PIC 9(06).
017500             15  JA-END-TIME         PIC 9(06).
017600             15  JA-DURATION-SECONDS PIC 9(05).
017700        10   JA-DANGLING-DATA REDEFINES JA-JOB-DATA.
017800             15  JA-DANG-PID         PIC 9(09).
017900             15  JA-DANG-JOB-DESCRIPTION PIC X(60).
018000             15  JA-DANG-TIME        PIC 9(06).
018100             15  FILLER              PIC X(11).
018200        10   FILLER              PIC X(05).
018300*
018400*----------------------------------------------------------------*
018500* LOGCTL file-name table - de-duplicated log file list.
018600*----------------------------------------------------------------*
018700 01          WS-FILE-LIST.
018800     05      WS-FILE-COUNT       PIC S9(04) COMP VALUE ZERO.
018900     05      WS-FILE-ENTRY       OCCURS 20 TIMES
019000                                  INDEXED BY WS-FILE-IX.
019100        10   FL-NAME             PIC X(128).
019200*
019300 01          WS-LOG-FILENAME     PIC X(128) VALUE SPACES.
019400*
019500*----------------------------------------------------------------*
019600* LINK-PARSE-REC - one CALL of LOGPARS0M per raw text line.
019700*----------------------------------------------------------------*
019800 01          LINK-PARSE-REC.
019900     05      LINK-PARSE-HDR.
020000        10   LINK-PARSE-MODE     PIC X.
020100*              "W" = whole-file read, bad lines are skipped
020200*              "S" = single line, a bad line is fatal
020300        10   LINK-PARSE-RC       PIC S9(04) COMP.
020400*              0    = line parsed, LINK-OUT fields are valid
020500*              4    = line skipped (LINK-PARSE-MODE "W" only)
020600*              8    = malformed line (LINK-PARSE-MODE "S" only)
020700        10   LINK-PARSE-REASON   PIC X(80).
020800     05      LINK-PARSE-DATA.
020900        10   LINK-RAW-LINE       PIC X(128).
021000        10   LINK-OUT-TS-HH      PIC 9(02).
021100        10   LINK-OUT-TS-MM      PIC 9(02).
021200        10   LINK-OUT-TS-SS      PIC 9(02).
021300        10   LINK-OUT-JOBDESC    PIC X(60).
021400        10   LINK-OUT-STATUS     PIC X(07).
021500        10   LINK-OUT-PID        PIC 9(09).
021600        10   FILLER              PIC X(05).
021700*
021800*----------------------------------------------------------------*
021900* LINK-MON-REC - one CALL of LOGMON0M with the whole entry table.
022000*----------------------------------------------------------------*
022100 01          LINK-MON-REC.
022200     05      LINK-MON-OK-COUNT      PIC S9(05) COMP.
022300     05      LINK-MON-WARNING-COUNT PIC S9(05) COMP.
022400     05      LINK-MON-FAULTY-COUNT  PIC S9(05) COMP.
022500     05      LINK-MON-ISSUE-COUNT   PIC S9(05) COMP.
022600     05      FILLER                 PIC X(04).
022700*
022800*----------------------------------------------------------------*
022900* LINK-RPT-REC - one CALL of LOGRPT0M with the whole analysis
023000* table, returning the whole printed-line table.
023100*----------------------------------------------------------------*
023200 01          LINK-RPT-REC.
023300     05      LINK-RPT-OK-COUNT      PIC S9(05) COMP.
023400     05      LINK-RPT-WARNING-COUNT PIC S9(05) COMP.
023500     05      LINK-RPT-FAULTY-COUNT  PIC S9(05) COMP.
023600     05      LINK-RPT-ISSUE-COUNT   PIC S9(05) COMP.
023700     05      FILLER                 PIC X(04).
023800*
023900 01          WS-REPORT-LINES.
024000     05      WS-REPORT-LINE-COUNT   PIC S9(04) COMP VALUE ZERO.
024100     05      WS-REPORT-LINE         OCCURS 2010 TIMES PIC X(132).
024200*
024300 LINKAGE SECTION.
024400*
024500 PROCEDURE DIVISION.
024600******************************************************************
024700* Steuerungs-Section
024800******************************************************************
024900 A100-STEUERUNG SECTION.
025000 A100-00.
025100**  ---> wenn SWITCH-15 gesetzt ist, nur Versionstext zeigen
025200     IF  SHOW-VERSION
025300         DISPLAY K-MODUL " VERSION " K-VERSION-TEXT
025400         STOP RUN
025500     END-IF
025600*
025700**  ---> Vorlauf: Kontrollkarte lesen, Dateien pruefen
025800     PERFORM B000-VORLAUF
025900*
026000     IF  PRG-ABBRUCH
026100         CONTINUE
026200     ELSE
026300**      ---> Verarbeitung: Logdateien lesen, auswerten, drucken
026400         PERFORM B100-VERARBEITUNG
026500     END-IF
026600*
026700**  ---> Nachlauf: Dateien schliessen
026800     PERFORM B090-ENDE
026900     STOP RUN
027000     .
027100 A100-99.
027200     EXIT.
027300*
027400******************************************************************
027500* Vorlauf - control card read, duplicate removal, existence check
027600******************************************************************
027700 B000-VORLAUF SECTION.
027800 B000-00.
027900     PERFORM C000-INIT
028000     PERFORM B010-READ-CONTROL-CARD
028100     IF  NOT PRG-ABBRUCH
028200         PERFORM B050-VALIDATE-FILES
028300     END-IF
028400     .
028500 B000-99.
028600     EXIT.
028700*
028800******************************************************************
028900* LOGCTL control card - one log-file name per record, blank lines
029000* and duplicate names are ignored, per TKT 4471.
029200******************************************************************
029300 B010-READ-CONTROL-CARD SECTION.
029400 B010-00.
029500     OPEN INPUT CTL-FILE
029600     IF  NOT CTL-FILE-OK
029700         DISPLAY K-MODUL " - CANNOT OPEN LOGCTL, STATUS "
029800                 WS-CTL-FILE-STATUS
029900         SET PRG-ABBRUCH TO TRUE
030000         GO TO B010-99
030100     END-IF
030200*
030300     PERFORM B015-READ-CTL-LOOP THRU B015-99
030400             UNTIL CTL-FILE-EOF
030500     CLOSE CTL-FILE
030600     .
030700 B010-99.
030800     EXIT.
030900*
031000 B015-READ-CTL-LOOP SECTION.
031100 B015-00.
031200     READ CTL-FILE
031300         AT END
031400             SET CTL-FILE-EOF TO TRUE
031500         NOT AT END
031600             PERFORM B020-ADD-FILE-NAME
031700     END-READ
031800     .
031900 B015-99.
032000     EXIT.
032100*
032200 B020-ADD-FILE-NAME SECTION.
032300 B020-00.
032400     IF  CTL-FILE-NAME NOT = SPACES
032500         MOVE "N" TO WS-DUP-FOUND-SW
032600         PERFORM B025-CHECK-ONE-DUP THRU B025-99
032700                 VARYING WS-FILE-IX FROM 1 BY 1
032800                 UNTIL WS-FILE-IX > WS-FILE-COUNT
032900         IF  NOT WS-DUP-FOUND
033000             IF  WS-FILE-COUNT < K-MAX-LOG-FILES
033100                 ADD 1 TO WS-FILE-COUNT
033200                 SET WS-FILE-IX TO WS-FILE-COUNT
033300                 MOVE CTL-FILE-NAME TO FL-NAME (WS-FILE-IX)
033400             ELSE
033500                 DISPLAY K-MODUL
033600                         " - TOO MANY FILES ON LOGCTL, LIMIT "
033700                         K-MAX-LOG-FILES
033800                 SET PRG-ABBRUCH TO TRUE
033900             END-IF
034000         END-IF
034100     END-IF
034200     .
034300 B020-99.
034400     EXIT.
034500*
034600 B025-CHECK-ONE-DUP SECTION.
034700 B025-00.
034800     IF  FL-NAME (WS-FILE-IX) = CTL-FILE-NAME
034900         SET WS-DUP-FOUND TO TRUE
035000     END-IF
035100     .
035200 B025-99.
035300     EXIT.
035400*
035500******************************************************************
035600* Every file named on LOGCTL must exist before any of them is
035700* parsed - a missing file aborts the whole run (request of
035800* 07/30/99).
035900******************************************************************
036000 B050-VALIDATE-FILES SECTION.
036100 B050-00.
036200     IF  WS-FILE-COUNT = ZERO
036300         DISPLAY K-MODUL " - NO FILES NAMED ON LOGCTL"
036400         SET PRG-ABBRUCH TO TRUE
036500     ELSE
036600         PERFORM B055-VALIDATE-ONE-FILE THRU B055-99
036700                 VARYING WS-FILE-IX FROM 1 BY 1
036800                 UNTIL WS-FILE-IX > WS-FILE-COUNT
036900                    OR PRG-ABBRUCH
037000     END-IF
037100     .
037200 B050-99.
037300     EXIT.
037400*
037500 B055-VALIDATE-ONE-FILE SECTION.
037600 B055-00.
037700     MOVE FL-NAME (WS-FILE-IX) TO WS-LOG-FILENAME
037800     OPEN INPUT LOG-FILE
037900     IF  LOG-FILE-NOT-FOUND
038000         DISPLAY K-MODUL " - FILE NOT FOUND: "
038100                 WS-LOG-FILENAME
038200         SET PRG-ABBRUCH TO TRUE
038300     ELSE
038400         IF  NOT LOG-FILE-OK
038500             DISPLAY K-MODUL " - OPEN FAILED, STATUS "
038600                     WS-LOG-FILE-STATUS " ON "
038700                     WS-LOG-FILENAME
038800             SET PRG-ABBRUCH TO TRUE
038900         ELSE
039000             CLOSE LOG-FILE
039100         END-IF
039200     END-IF
039300     .
039400 B055-99.
039500     EXIT.
039600*
039700******************************************************************
039800* Verarbeitung - read every validated file in LOGCTL order, parse
039900* every line through LOGPARS0M, pair/classify through LOGMON0M,
040000* print through LOGRPT0M.
040100******************************************************************
040200 B100-VERARBEITUNG SECTION.
040300 B100-00.
040400     PERFORM B110-READ-ONE-FILE THRU B110-99
040500             VARYING WS-FILE-IX FROM 1 BY 1
040600             UNTIL WS-FILE-IX > WS-FILE-COUNT
040700*
040800     PERFORM B150-CALL-LOGMON
040900     PERFORM B170-CALL-LOGRPT
041000     .
041100 B100-99.
041200     EXIT.
041300*
041400 B110-READ-ONE-FILE SECTION.
041500 B110-00.
041600     MOVE FL-NAME (WS-FILE-IX) TO WS-LOG-FILENAME
041700     MOVE "00" TO WS-LOG-FILE-STATUS
041800     OPEN INPUT LOG-FILE
041900     PERFORM B115-READ-LOG-LOOP THRU B115-99
042000             UNTIL LOG-FILE-EOF
042100     CLOSE LOG-FILE
042200     .
042300 B110-99.
042400     EXIT.
042500*
042600 B115-READ-LOG-LOOP SECTION.
042700 B115-00.
042800     READ LOG-FILE
042900         AT END
043000             SET LOG-FILE-EOF TO TRUE
043100         NOT AT END
043200             PERFORM B120-PARSE-ONE-LINE
043300     END-READ
043400     .
043500 B115-99.
043600     EXIT.
043700*
043800******************************************************************
043900* One CALL of LOGPARS0M per raw line - LINK-PARSE-MODE "W" asks
044000* for the tolerant whole-file behaviour (blank/bad lines skipped,
044100* never abort the read).
044200******************************************************************
044300 B120-PARSE-ONE-LINE SECTION.
044400 B120-00.
044500     MOVE "W"              TO LINK-PARSE-MODE
044600     MOVE LOG-TEXT-LINE    TO LINK-RAW-LINE
044700     MOVE ZERO             TO LINK-PARSE-RC
044800     MOVE SPACES           TO LINK-PARSE-REASON
044900*
045000     CALL "LOGPARS0M"      USING LINK-PARSE-REC
045100*
045200     IF  LINK-PARSE-RC = ZERO
045300         IF  WS-ENTRY-COUNT < 2000
045400             ADD 1 TO WS-ENTRY-COUNT
045500             SET WS-ENTRY-IX TO WS-ENTRY-COUNT
045600             MOVE LINK-OUT-TS-HH   TO LE-TS-HH   (WS-ENTRY-IX)
045700             MOVE LINK-OUT-TS-MM   TO LE-TS-MM   (WS-ENTRY-IX)
045800             MOVE LINK-OUT-TS-SS   TO LE-TS-SS   (WS-ENTRY-IX)
045900             MOVE LINK-OUT-JOBDESC TO LE-JOB-DESCRIPTION
046000                                      (WS-ENTRY-IX)
046100             MOVE LINK-OUT-STATUS  TO LE-STATUS  (WS-ENTRY-IX)
046200             MOVE LINK-OUT-PID     TO LE-PID     (WS-ENTRY-IX)
046300         ELSE
046400             DISPLAY K-MODUL " - LOG ENTRY TABLE FULL, LIMIT 2000"
046500         END-IF
046600     END-IF
046700**  ---> RC 4 = line skipped (blank or malformed), not an error
046800     .
046900 B120-99.
047000     EXIT.
047100*
047200******************************************************************
047300* One CALL of LOGMON0M with the whole in-order entry table.
047400******************************************************************
047500 B150-CALL-LOGMON SECTION.
047600 B150-00.
047700     CALL "LOGMON0M"       USING LINK-MON-REC
047800                                 WS-LOG-ENTRY-TABLE
047900                                 WS-ANALYSIS-TABLE
048000     .
048100 B150-99.
048200     EXIT.
048300*
048400******************************************************************
048500* One CALL of LOGRPT0M to build the detail listing and footer,
048600* then write every returned line to LOGRPT01.
048700******************************************************************
048800 B170-CALL-LOGRPT SECTION.
048900 B170-00.
049000     MOVE LINK-MON-OK-COUNT      TO LINK-RPT-OK-COUNT
049100     MOVE LINK-MON-WARNING-COUNT TO LINK-RPT-WARNING-COUNT
049200     MOVE LINK-MON-FAULTY-COUNT  TO LINK-RPT-FAULTY-COUNT
049300     MOVE LINK-MON-ISSUE-COUNT   TO LINK-RPT-ISSUE-COUNT
049400*
049500     CALL "LOGRPT0M"       USING LINK-RPT-REC
049600                                 WS-ANALYSIS-TABLE
049700                                 WS-REPORT-LINES
049800*
049900     OPEN OUTPUT RPT-FILE
050000     PERFORM B175-WRITE-ONE-LINE THRU B175-99
050100             VARYING C4-COUNT FROM 1 BY 1
050200             UNTIL C4-COUNT > WS-REPORT-LINE-COUNT
050300     CLOSE RPT-FILE
050400     .
050500 B170-99.
050600     EXIT.
050700*
050800 B175-WRITE-ONE-LINE SECTION.
050900 B175-00.
051000     MOVE WS-REPORT-LINE (C4-COUNT) TO RPT-TEXT-LINE
051100     WRITE RPT-RECORD
051200     .
051300 B175-99.
051400     EXIT.
051500*
051600******************************************************************
051700* Ende
051800******************************************************************
051900 B090-ENDE SECTION.
052000 B090-00.
052100     IF  PRG-ABBRUCH
052200         DISPLAY K-MODUL " - RUN ABORTED, SEE MESSAGES ABOVE"
052300     ELSE
052400         DISPLAY K-MODUL " - RUN COMPLETE - "
052500                 WS-FILE-COUNT  " FILE(S), "
052600                 WS-ENTRY-COUNT " LOG ENTRY(S) READ"
052700     END-IF
052800     .
052900 B090-99.
053000     EXIT.
053100*
053200******************************************************************
053300* Initialisierung von Feldern und Strukturen
053400******************************************************************
053500 C000-INIT SECTION.
053600 C000-00.
053700     INITIALIZE SCHALTER
053800                WS-LOG-ENTRY-TABLE
053900                WS-ANALYSIS-TABLE
054000                WS-FILE-LIST
054100                WS-REPORT-LINES
054200     MOVE "00" TO WS-CTL-FILE-STATUS
054300                  WS-LOG-FILE-STATUS
054400                  WS-RPT-FILE-STATUS
054500     .
054600 C000-99.
054700     EXIT.
054800*
054900 END PROGRAM LOGDRV0O.
