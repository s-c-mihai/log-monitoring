000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     JOBEXE0M.
000400 AUTHOR.         K. LINDQUIST.
000500 INSTALLATION.   DATA PROCESSING CENTER.
000600 DATE-WRITTEN.   03/20/87.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*----------------------------------------------------------------*
001100* LAST CHANGED     :: 1998-01-22
001200* CURRENT VERSION  :: A.02.00
001300* SHORT DESCRIPTION:: Validates a matched START/END pair and
001400*                      computes its run duration for LOGMON0M
001500*
001600* CHANGE HISTORY (update version/date below when you touch this)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* VERS.  | DATE     | BY  | DESCRIPTION                          *
002000*--------|----------|-----|--------------------------------------*
002100* A.00.00| 03/20/87 | kl  | Neuerstellung                        *
002200*--------|----------|-----|--------------------------------------*
002300* A.01.00| 11/02/89 | rwh | PID and job-description mismatch     *
002400*        |          |     | guards added per checkout review     *
002500*--------|----------|-----|--------------------------------------*
002600* A.01.01| 06/14/91 | rwh | Split out of LOGMON0M as its own     *
002700*        |          |     | callable module - TKT 4471           *
002800*--------|----------|-----|--------------------------------------*
002900* A.02.00| 01/22/98 | djm | Y2K SWEEP - confirmed duration math  *
003000*        |          |     | uses no date field, HH:MM:SS only    *
003100*----------------------------------------------------------------*
003200*
003300* PROGRAM DESCRIPTION
003400* --------------------
003500* Given one START log entry and one END log entry already
003600* matched on PID by the caller, this module:
003700*
003800*   1. confirms the START entry really carries STATUS "START"
003900*   2. confirms the END entry really carries STATUS "END"
004000*   3. confirms both entries carry the same PID
004100*   4. confirms both entries carry the same job description
004200*   5. computes DURATION-SECONDS as END-TIME minus START-TIME,
004300*      adding 86400 when the run crosses midnight
004400*
004500* Checks 3 and 4 cannot fail in the delivered batch flow, since
004600* LOGMON0M only ever offers this module a pair already matched
004700* on PID - they are kept anyway, since they are part of this
004800* module's own contract and guard against a future caller that
004900* pairs entries some other way.
005000*
005100*----------------------------------------------------------------*
005200*
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-4381.
005700 OBJECT-COMPUTER.  IBM-4381.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION.
006100*
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*------------------------------------------------------------*
006500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006600*------------------------------------------------------------*
006700 01          COMP-FELDER.
006800     05      C4-X.
006900        10                       PIC X VALUE LOW-VALUE.
007000        10   C4-X2               PIC X.
007100     05      C4-NUM REDEFINES C4-X
007200                                  PIC S9(04) COMP.
007300     05      C9-START-SECS       PIC S9(09) COMP.
007400     05      C9-END-SECS         PIC S9(09) COMP.
007500     05      C9-DUR-SECS         PIC S9(09) COMP.
007600*
007700*------------------------------------------------------------*
007800* Zeit-Felder fuer Diagnose bei PID-/Jobbez.-Mismatch
007900*------------------------------------------------------------*
008000 01          WS-START-TIME-G.
008100     05      WS-START-HH-X       PIC 9(02).
008200     05      WS-START-MM-X       PIC 9(02).
008300     05      WS-START-SS-X       PIC 9(02).
008400 01          WS-START-TIME-N REDEFINES WS-START-TIME-G
008500                                  PIC 9(06).
008600*
008700 01          WS-END-TIME-G.
008800     05      WS-END-HH-X         PIC 9(02).
008900     05      WS-END-MM-X         PIC 9(02).
009000     05      WS-END-SS-X         PIC 9(02).
009100 01          WS-END-TIME-N REDEFINES WS-END-TIME-G
009200                                  PIC 9(06).
009300*
009400*------------------------------------------------------------*
009500* Display-Felder: Praefix D
009600*------------------------------------------------------------*
009700 01          DISPLAY-FELDER.
009800     05      D-PID1              PIC 9(09).
009900     05      D-PID2              PIC 9(09).
010000*
010100*------------------------------------------------------------*
010200* Felder mit konstantem Inhalt: Praefix K
010300*------------------------------------------------------------*
010400 01          KONSTANTE-FELDER.
010500     05      K-MODUL             PIC X(08)  VALUE "JOBEXE0M".
010600     05      K-SECS-PER-DAY      PIC S9(09) COMP VALUE 86400.
010700*
010800*------------------------------------------------------------*
010900* Conditional-Felder
011000*------------------------------------------------------------*
011100 01          SCHALTER.
011200     05      PRG-STATUS          PIC 9      VALUE ZERO.
011300          88 PRG-OK                         VALUE ZERO.
011400          88 PRG-NOK                        VALUE 1 THRU 9.
011500*
011600 LINKAGE SECTION.
011700*------------------------------------------------------------*
011800* LINK-JOBEXE-REC - hand-duplicated from LOGMON0M's
011900* WORKING-STORAGE copy, field for field.
012000*------------------------------------------------------------*
012100 01          LINK-JOBEXE-REC.
012200     05      LINK-JOBEXE-HDR.
012300        10   LINK-JOBEXE-RC      PIC S9(04) COMP.
012400*           0    = OK, pair validated, duration computed
012500*           4    = rejected, see LINK-JOBEXE-REASON
012600        10   LINK-JOBEXE-REASON  PIC X(80).
012700     05      LINK-JOBEXE-IN.
012800        10   LINK-START-STATUS   PIC X(07).
012900        10   LINK-START-PID      PIC 9(09).
013000        10   LINK-START-JOBDESC  PIC X(60).
013100        10   LINK-START-HH       PIC 9(02).
013200        10   LINK-START-MM       PIC 9(02).
013300        10   LINK-START-SS       PIC 9(02).
013400        10   LINK-END-STATUS     PIC X(07).
013500        10   LINK-END-PID        PIC 9(09).
013600        10   LINK-END-JOBDESC    PIC X(60).
013700        10   LINK-END-HH         PIC 9(02).
013800        10   LINK-END-MM         PIC 9(02).
013900        10   LINK-END-SS         PIC 9(02).
014000     05      LINK-JOBEXE-OUT.
014100        10   LINK-OUT-PID        PIC 9(09).
014200        10   LINK-OUT-JOBDESC    PIC X(60).
014300        10   LINK-OUT-START-HH   PIC 9(02).
014400        10   LINK-OUT-START-MM   PIC 9(02).
014500        10   LINK-OUT-START-SS   PIC 9(02).
014600        10   LINK-OUT-END-HH     PIC 9(02).
014700        10   LINK-OUT-END-MM     PIC 9(02).
014800        10   LINK-OUT-END-SS     PIC 9(02).
014900        10   LINK-OUT-DURATION   PIC 9(05).
015000        10   FILLER              PIC X(05).
015100*
015200 PROCEDURE DIVISION USING LINK-JOBEXE-REC.
015300******************************************************************
015400* Steuerungs-Section
015500******************************************************************
015600 A100-STEUERUNG SECTION.
015700 A100-00.
015800     IF  SHOW-VERSION
015900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
016000         EXIT PROGRAM
016100     END-IF
016200*
016300     PERFORM C000-INIT
016400     PERFORM B100-VALIDATE
016500     IF  PRG-OK
016600         PERFORM B200-DAUER-BERECHNEN
016700         PERFORM B300-SET-OUTPUT
016800     END-IF
016900     EXIT PROGRAM
017000     .
017100 A100-99.
017200     EXIT.
017300*
017400******************************************************************
017500* B100-VALIDATE - the five ordered consistency checks. The first
017600* check to fail sets LINK-JOBEXE-RC/REASON and stops the chain.
017700******************************************************************
017800 B100-VALIDATE SECTION.
017900 B100-00.
018000     IF  LINK-START-STATUS NOT = "START"
018100         STRING "startEntry must have START status, but has "
018200                     DELIMITED BY SIZE
018300                 LINK-START-STATUS DELIMITED BY SIZE
018400             INTO LINK-JOBEXE-REASON
018500         END-STRING
018600         MOVE 4 TO LINK-JOBEXE-RC
018700         SET PRG-NOK TO TRUE
018800         EXIT SECTION
018900     END-IF
019000*
019100     IF  LINK-END-STATUS NOT = "END"
019200         STRING "endEntry must have END status, but has "
019300                     DELIMITED BY SIZE
019400                 LINK-END-STATUS DELIMITED BY SIZE
019500             INTO LINK-JOBEXE-REASON
019600         END-STRING
019700         MOVE 4 TO LINK-JOBEXE-RC
019800         SET PRG-NOK TO TRUE
019900         EXIT SECTION
020000     END-IF
020100*
020200**  ---> defensive only - cannot occur, LOGMON0M only calls this
020300**  ---> module with a pair already matched on PID
020400     IF  LINK-START-PID NOT = LINK-END-PID
020500         MOVE LINK-START-PID TO D-PID1
020600         MOVE LINK-END-PID   TO D-PID2
020700         MOVE LINK-START-HH TO WS-START-HH-X
020800         MOVE LINK-START-MM TO WS-START-MM-X
020900         MOVE LINK-START-SS TO WS-START-SS-X
021000         MOVE LINK-END-HH   TO WS-END-HH-X
021100         MOVE LINK-END-MM   TO WS-END-MM-X
021200         MOVE LINK-END-SS   TO WS-END-SS-X
021300         DISPLAY K-MODUL " - PID MISMATCH AT START-TIME "
021400                 WS-START-TIME-N " / END-TIME " WS-END-TIME-N
021500         STRING "PID mismatch: startEntry has PID "
021600                     DELIMITED BY SIZE
021700                 D-PID1 DELIMITED BY SIZE
021800                 ", endEntry has PID " DELIMITED BY SIZE
021900                 D-PID2 DELIMITED BY SIZE
022000             INTO LINK-JOBEXE-REASON
022100         END-STRING
022200         MOVE 4 TO LINK-JOBEXE-RC
022300         SET PRG-NOK TO TRUE
022400         EXIT SECTION
022500     END-IF
022600*
022700**  ---> defensive only - see note above
022800     IF  LINK-START-JOBDESC NOT = LINK-END-JOBDESC
022900         STRING "Job description mismatch: startEntry has '"
023000                     DELIMITED BY SIZE
023100                 LINK-START-JOBDESC DELIMITED BY SPACE
023200                 "', endEntry has '" DELIMITED BY SIZE
023300                 LINK-END-JOBDESC   DELIMITED BY SPACE
023400                 "'" DELIMITED BY SIZE
023500             INTO LINK-JOBEXE-REASON
023600         END-STRING
023700         MOVE 4 TO LINK-JOBEXE-RC
023800         SET PRG-NOK TO TRUE
023900         EXIT SECTION
024000     END-IF
024100*
024200     MOVE ZERO   TO LINK-JOBEXE-RC
024300     MOVE SPACES TO LINK-JOBEXE-REASON
024400     SET PRG-OK  TO TRUE
024500     .
024600 B100-99.
024700     EXIT.
024800*
024900******************************************************************
025000* B200-DAUER-BERECHNEN - duration in whole seconds, midnight
025100* rollover corrected by adding one day's worth of seconds.
025200******************************************************************
025300 B200-DAUER-BERECHNEN SECTION.
025400 B200-00.
025500     COMPUTE C9-START-SECS =
025600             (LINK-START-HH * 3600) + (LINK-START-MM * 60)
025700             + LINK-START-SS
025800     COMPUTE C9-END-SECS =
025900             (LINK-END-HH * 3600) + (LINK-END-MM * 60)
026000             + LINK-END-SS
026100     COMPUTE C9-DUR-SECS = C9-END-SECS - C9-START-SECS
026200     IF  C9-DUR-SECS < ZERO
026300         ADD K-SECS-PER-DAY TO C9-DUR-SECS
026400     END-IF
026500     .
026600 B200-99.
026700     EXIT.
026800*
026900******************************************************************
027000* B300-SET-OUTPUT - copy the validated pair and computed
027100* duration into LINK-JOBEXE-OUT for the caller.
027200******************************************************************
027300 B300-SET-OUTPUT SECTION.
027400 B300-00.
027500     MOVE LINK-START-PID     TO LINK-OUT-PID
027600     MOVE LINK-START-JOBDESC TO LINK-OUT-JOBDESC
027700     MOVE LINK-START-HH      TO LINK-OUT-START-HH
027800     MOVE LINK-START-MM      TO LINK-OUT-START-MM
027900     MOVE LINK-START-SS      TO LINK-OUT-START-SS
028000     MOVE LINK-END-HH        TO LINK-OUT-END-HH
028100     MOVE LINK-END-MM        TO LINK-OUT-END-MM
028200     MOVE LINK-END-SS        TO LINK-OUT-END-SS
028300     MOVE C9-DUR-SECS        TO LINK-OUT-DURATION
028400     .
028500 B300-99.
028600     EXIT.
028700*
028800******************************************************************
028900* Initialisierung von Feldern und Strukturen
029000******************************************************************
029100 C000-INIT SECTION.
029200 C000-00.
029300     INITIALIZE SCHALTER
029400     MOVE ZERO TO LINK-JOBEXE-RC
029500     MOVE SPACES TO LINK-JOBEXE-REASON
029600     .
029700 C000-99.
029800     EXIT.
029900*
030000 END PROGRAM JOBEXE0M.
