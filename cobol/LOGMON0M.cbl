000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     LOGMON0M.
000400 AUTHOR.         R. HAUGEN.
000500 INSTALLATION.   DATA PROCESSING CENTER.
000600 DATE-WRITTEN.   06/14/91.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*----------------------------------------------------------------*
001100* LAST CHANGED     :: 1999-11-22
001200* CURRENT VERSION  :: B.03.02
001300* SHORT DESCRIPTION:: Pairs START/END log entries by PID, builds
001400*                      the JOB-ANALYSIS table for LOGDRV0O
001500*
001600* CHANGE HISTORY (update version/date below when you touch this)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* VERS.  | DATE     | BY  | DESCRIPTION                          *
002000*--------|----------|-----|--------------------------------------*
002100* B.00.00| 06/14/91 | rwh | Neuerstellung - split out of LOGDRV0O*
002200*--------|----------|-----|--------------------------------------*
002300* B.01.00| 02/19/93 | rwh | Duplicate START now reported, not    *
002400*        |          |     | silently dropped - TKT 4488          *
002500*--------|----------|-----|--------------------------------------*
002600* B.02.00| 08/19/96 | djm | Duration calc moved out to new       *
002700*        |          |     | subroutine JOBEXE0M                  *
002800*--------|----------|-----|--------------------------------------*
002900* B.02.01| 01/22/98 | djm | Y2K SWEEP - confirmed no date field  *
003000*        |          |     | is carried in LOG-ENTRY/JOB-ANALYSIS *
003100*--------|----------|-----|--------------------------------------*
003200* B.03.00| 07/30/99 | smt | WS-OPEN-TABLE raised 200 to 500 rows *
003300*--------|----------|-----|--------------------------------------*
003400* B.03.01| 08/12/99 | smt | Footer counts added to LINK-MON-REC  *
003500*        |          |     | for LOGRPT0M summary line - TKT 5266*
003550*--------|----------|-----|--------------------------------------*
003560* B.03.02| 11/22/99 | smt | Fixed missing space before PID in    *
003570*        |          |     | dangling ISSUE reason text - TKT 5301*
003600*----------------------------------------------------------------*
003700*
003800* PROGRAM DESCRIPTION
003900* --------------------
004000* Walks the WS-LOG-ENTRY-TABLE built by LOGDRV0O in arrival order,
004100* keeping at most one open (unmatched) START per PID in
004200* WS-OPEN-TABLE:
004300*
004400*    - START, no open START for that PID -> remember it as open
004500*    - START, PID already open           -> dangling ISSUE row,
004600*                                            "Duplicate START..."
004700*    - END,   open START for that PID    -> pop it, CALL
004800*                                            JOBEXE0M to validate
004900*                                            and compute duration,
005000*                                            classify OK/WARNING/
005100*                                            FAULTY
005200*    - END,   no open START for that PID -> dangling ISSUE row,
005300*                                           "END without START..."
005400*    - any PID still open at end-of-table-> dangling ISSUE row,
005500*                                           "START without END..."
005600*
005700* Builds WS-ANALYSIS-TABLE (returned to the caller) and the four
005800* footer tallies in LINK-MON-REC.
005900*
006000*----------------------------------------------------------------*
006100*
006200 ENVIRONMENT DIVISION.
006300*
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-4381.
006600 OBJECT-COMPUTER.  IBM-4381.
006700 SPECIAL-NAMES.
006800     SWITCH-15 IS ANZEIGE-VERSION
006900         ON STATUS IS SHOW-VERSION.
007000*
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007300*------------------------------------------------------------*
007400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007500*------------------------------------------------------------*
007600 01          COMP-FELDER.
007900     05      C4-FREE-IX          PIC S9(04) COMP.
008000     05      C4-SCAN-IX          PIC S9(04) COMP.
008100     05      C4-X.
008200        10                       PIC X VALUE LOW-VALUE.
008300        10   C4-X2               PIC X.
008400     05      C4-NUM REDEFINES C4-X
008500                                  PIC S9(04) COMP.
008600*
008700*------------------------------------------------------------*
008800* Felder mit konstantem Inhalt: Praefix K
008900*------------------------------------------------------------*
009000 01          KONSTANTE-FELDER.
009100     05      K-MODUL             PIC X(08)  VALUE "LOGMON0M".
009200     05      K-MAX-OPEN-PIDS     PIC S9(04) COMP VALUE 500.
009300     05      K-WARNING-SECS      PIC 9(05)  VALUE 00300.
009400     05      K-FAULT-SECS        PIC 9(05)  VALUE 00600.
009500     05      FILLER              PIC X(02).
009600*
009700*------------------------------------------------------------*
009800* Conditional-Felder
009900*------------------------------------------------------------*
010000 01          SCHALTER.
010100     05      WS-MATCH-FOUND-SW   PIC X      VALUE "N".
010200          88 WS-MATCH-FOUND                 VALUE "Y".
010300          88 WS-MATCH-NOT-FOUND              VALUE "N".
010400     05      WS-DUR-OVFL-SW      PIC X      VALUE "N".
010500          88 WS-DUR-OVERFLOW                 VALUE "Y".
010600*
010700*------------------------------------------------------------*
010800* Arbeitsfelder
010900*------------------------------------------------------------*
011000 01          WORK-FELDER.
011100     05      WS-REASON-PREFIX    PIC X(45)  VALUE SPACES.
011150     05      WS-PREFIX-LEN       PIC S9(04) COMP.
011200*
011300*------------------------------------------------------------*
011400* Open-START-Tabelle - hoechstens ein offener START je PID
011500*------------------------------------------------------------*
011600 01          WS-OPEN-TABLE.
011700     05      WS-OPEN-COUNT       PIC S9(04) COMP.
011800     05      WS-OPEN-ROW OCCURS 500 TIMES INDEXED BY WS-OPEN-IX.
011900        10   OS-IN-USE-SW        PIC X      VALUE "N".
012000             88 OS-SLOT-OPEN               VALUE "Y".
012100        10   OS-PID              PIC 9(09).
012200        10   OS-JOBDESC          PIC X(60).
012250        10   OS-START-TIME.
012260           15 OS-START-HH        PIC 9(02).
012270           15 OS-START-MM        PIC 9(02).
012280           15 OS-START-SS        PIC 9(02).
012290        10   OS-START-TIME-N REDEFINES OS-START-TIME
012295                                 PIC 9(06).
012600        10   FILLER              PIC X(03).
012700*
012800*------------------------------------------------------------*
012900* LINK-JOBEXE-REC - hand-duplicated, must match JOBEXE0M
013000* LINKAGE SECTION exactly.
013100*------------------------------------------------------------*
013200 01          LINK-JOBEXE-REC.
013300     05      LINK-JOBEXE-HDR.
013400        10   LINK-JOBEXE-RC      PIC S9(04) COMP.
013500        10   LINK-JOBEXE-REASON  PIC X(80).
013600     05      LINK-JOBEXE-IN.
013700        10   LINK-START-STATUS   PIC X(07).
013800        10   LINK-START-PID      PIC 9(09).
013900        10   LINK-START-JOBDESC  PIC X(60).
014000        10   LINK-START-HH       PIC 9(02).
014100        10   LINK-START-MM       PIC 9(02).
014200        10   LINK-START-SS       PIC 9(02).
014300        10   LINK-END-STATUS     PIC X(07).
014400        10   LINK-END-PID        PIC 9(09).
014500        10   LINK-END-JOBDESC    PIC X(60).
014600        10   LINK-END-HH         PIC 9(02).
014700        10   LINK-END-MM         PIC 9(02).
014800        10   LINK-END-SS         PIC 9(02).
014900     05      LINK-JOBEXE-OUT.
015000        10   LINK-OUT-PID        PIC 9(09).
015100        10   LINK-OUT-JOBDESC    PIC X(60).
015200        10   LINK-OUT-START-HH   PIC 9(02).
015300        10   LINK-OUT-START-MM   PIC 9(02).
015400        10   LINK-OUT-START-SS   PIC 9(02).
015500        10   LINK-OUT-END-HH     PIC 9(02).
015600        10   LINK-OUT-END-MM     PIC 9(02).
015700        10   LINK-OUT-END-SS     PIC 9(02).
015800        10   LINK-OUT-DURATION   PIC 9(05).
015900        10   FILLER              PIC X(05).
016000*
016100*------------------------------------------------------------*
016200* LINK-MON-REC, WS-LOG-ENTRY-TABLE and WS-ANALYSIS-TABLE are
016300* hand-duplicated LINKAGE SECTION images of LOGDRV0O's
016400* WORKING-STORAGE copies of the same layouts.
016500*------------------------------------------------------------*
016600 LINKAGE SECTION.
016700 01          LINK-MON-REC.
016800     05      LINK-MON-OK-COUNT       PIC S9(05) COMP.
016900     05      LINK-MON-WARNING-COUNT  PIC S9(05) COMP.
017000     05      LINK-MON-FAULTY-COUNT   PIC S9(05) COMP.
017100     05      LINK-MON-ISSUE-COUNT    PIC S9(05) COMP.
017200     05      FILLER                  PIC X(04).
017300*
017400 01          WS-LOG-ENTRY-TABLE.
017500     05      WS-ENTRY-COUNT       PIC S9(04) COMP.
017600     05      WS-ENTRY OCCURS 2000 TIMES INDEXED BY WS-ENTRY-IX.
017700        10   LE-TIMESTAMP.
017800           15 LE-TS-HH            PIC 9(02).
017900           15 LE-TS-MM            PIC 9(02).
018000           15 LE-TS-SS            PIC 9(02).
018100        10   LE-JOB-DESCRIPTION   PIC X(60).
018200        10   LE-STATUS            PIC X(07).
018300        10   LE-PID               PIC 9(09).
018400        10   FILLER               PIC X(05).
018500*
018600 01          WS-ANALYSIS-TABLE.
018700     05      WS-ANALYSIS-ROW-COUNT  PIC S9(04) COMP.
018800     05      WS-ANALYSIS-ROW OCCURS 2000 TIMES
018900                             INDEXED BY WS-ANALYSIS-IX.
019000        10   JA-HAS-JOB-EXECUTION PIC 9(01).
019100             88 JA-IS-JOB-EXECUTION         VALUE 1.
019200             88 JA-IS-DANGLING              VALUE 0.
019300        10   JA-STATE             PIC X(07).
019400        10   JA-REASON            PIC X(80).
019500        10   JA-JOB-DATA.
019600           15 JA-PID              PIC 9(09).
019700           15 JA-JOB-DESCRIPTION  PIC X(60).
019800           15 JA-START-TIME.
019900              20 JA-START-HH      PIC 9(02).
020000              20 JA-START-MM      PIC 9(02).
020100              20 JA-START-SS      PIC 9(02).
020200           15 JA-END-TIME.
020300              20 JA-END-HH        PIC 9(02).
020400              20 JA-END-MM        PIC 9(02).
020500              20 JA-END-SS        PIC 9(02).
020600           15 JA-DURATION-SECONDS PIC 9(05).
020700        10   JA-DANGLING-DATA REDEFINES JA-JOB-DATA.
020800           15 JA-DANG-PID         PIC 9(09).
020900           15 JA-DANG-JOB-DESCRIPTION PIC X(60).
021000           15 JA-DANG-TIME.
021100              20 JA-DANG-HH       PIC 9(02).
021200              20 JA-DANG-MM       PIC 9(02).
021300              20 JA-DANG-SS       PIC 9(02).
021400           15 FILLER              PIC X(07).
021500        10   FILLER               PIC X(05).
021600*
021700 PROCEDURE DIVISION USING LINK-MON-REC
021800                           WS-LOG-ENTRY-TABLE
021900                           WS-ANALYSIS-TABLE.
022000******************************************************************
022100* Steuerungs-Section
022200******************************************************************
022300 A100-STEUERUNG SECTION.
022400 A100-00.
022500     IF  SHOW-VERSION
022600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
022700         EXIT PROGRAM
022800     END-IF
022900*
023000     PERFORM C000-INIT
023100     PERFORM B100-VERARBEITUNG
023200     PERFORM B190-EOF-SWEEP
023300     PERFORM B900-SET-FOOTER-COUNTS
023400     EXIT PROGRAM
023500     .
023600 A100-99.
023700     EXIT.
023800*
023900******************************************************************
024000* Verarbeitung - walk every log entry once, in arrival order.
024100******************************************************************
024200 B100-VERARBEITUNG SECTION.
024300 B100-00.
024400     PERFORM B110-ONE-ENTRY THRU B110-99
024500             VARYING WS-ENTRY-IX FROM 1 BY 1
024600             UNTIL WS-ENTRY-IX > WS-ENTRY-COUNT
024700     .
024800 B100-99.
024900     EXIT.
025000*
025100 B110-ONE-ENTRY SECTION.
025200 B110-00.
025300     IF  LE-STATUS (WS-ENTRY-IX) = "START"
025400         PERFORM B120-START-EVENT
025500     ELSE
025600         PERFORM B130-END-EVENT
025700     END-IF
025800     .
025900 B110-99.
026000     EXIT.
026100*
026200******************************************************************
026300* START entry - duplicate if a START is already open for this
026400* PID, else remember it as the open START.
026500******************************************************************
026600 B120-START-EVENT SECTION.
026700 B120-00.
026800     PERFORM B125-FIND-OPEN-BY-PID
026900     IF  WS-MATCH-FOUND
027000         PERFORM B140-BUILD-DUP-START-ISSUE
027100     ELSE
027200         PERFORM B160-REMEMBER-OPEN-START
027300     END-IF
027400     .
027500 B120-99.
027600     EXIT.
027700*
027800******************************************************************
027900* Linear search of WS-OPEN-TABLE for an open slot with this PID.
028000* WS-OPEN-IX points at the match on exit when WS-MATCH-FOUND.
028100******************************************************************
028200 B125-FIND-OPEN-BY-PID SECTION.
028300 B125-00.
028400     SET WS-MATCH-NOT-FOUND TO TRUE
028500     SET WS-OPEN-IX TO 1
028600     PERFORM B127-TEST-ONE-SLOT THRU B127-99
028700             VARYING C4-SCAN-IX FROM 1 BY 1
028800             UNTIL C4-SCAN-IX > WS-OPEN-COUNT
028900                OR WS-MATCH-FOUND
029000     .
029100 B125-99.
029200     EXIT.
029300*
029400 B127-TEST-ONE-SLOT SECTION.
029500 B127-00.
029600     IF  OS-SLOT-OPEN (C4-SCAN-IX)
029700     AND OS-PID (C4-SCAN-IX) = LE-PID (WS-ENTRY-IX)
029800         SET WS-MATCH-FOUND TO TRUE
029900         SET WS-OPEN-IX TO C4-SCAN-IX
030000     END-IF
030100     .
030200 B127-99.
030300     EXIT.
030400*
030500******************************************************************
030600* Remember this START as open - reuse a freed slot if one
030700* exists, else grow the table.
030800******************************************************************
030900 B160-REMEMBER-OPEN-START SECTION.
031000 B160-00.
031100     SET WS-MATCH-NOT-FOUND TO TRUE
031200     SET C4-FREE-IX TO 1
031300     PERFORM B165-TEST-FREE-SLOT THRU B165-99
031400             VARYING C4-SCAN-IX FROM 1 BY 1
031500             UNTIL C4-SCAN-IX > WS-OPEN-COUNT
031600                OR WS-MATCH-FOUND
031700     IF  NOT WS-MATCH-FOUND
031800         IF  WS-OPEN-COUNT < K-MAX-OPEN-PIDS
031900             ADD 1 TO WS-OPEN-COUNT
032000             SET C4-FREE-IX TO WS-OPEN-COUNT
032100         ELSE
032200             DISPLAY K-MODUL " - OPEN-START TABLE FULL, LIMIT "
032300                     K-MAX-OPEN-PIDS
032400             EXIT SECTION
032500         END-IF
032600     END-IF
032700     SET WS-OPEN-IX TO C4-FREE-IX
032800     SET OS-SLOT-OPEN (WS-OPEN-IX) TO TRUE
032900     MOVE LE-PID (WS-ENTRY-IX)     TO OS-PID      (WS-OPEN-IX)
033000     MOVE LE-JOB-DESCRIPTION (WS-ENTRY-IX)
033100                                   TO OS-JOBDESC  (WS-OPEN-IX)
033200     MOVE LE-TS-HH (WS-ENTRY-IX)   TO OS-START-HH (WS-OPEN-IX)
033300     MOVE LE-TS-MM (WS-ENTRY-IX)   TO OS-START-MM (WS-OPEN-IX)
033400     MOVE LE-TS-SS (WS-ENTRY-IX)   TO OS-START-SS (WS-OPEN-IX)
033500     .
033600 B160-99.
033700     EXIT.
033800*
033900 B165-TEST-FREE-SLOT SECTION.
034000 B165-00.
034100     IF  NOT OS-SLOT-OPEN (C4-SCAN-IX)
034200         SET WS-MATCH-FOUND TO TRUE
034300         SET C4-FREE-IX TO C4-SCAN-IX
034400     END-IF
034500     .
034600 B165-99.
034700     EXIT.
034800*
034900******************************************************************
035000* END entry - pop the open START for this PID and build a
035100* completed job execution, or report an unmatched END.
035200******************************************************************
035300 B130-END-EVENT SECTION.
035400 B130-00.
035500     PERFORM B125-FIND-OPEN-BY-PID
035600     IF  WS-MATCH-FOUND
035700         PERFORM B135-COMPLETE-JOB-EXECUTION
035800         SET OS-IN-USE-SW (WS-OPEN-IX) TO "N"
035900     ELSE
036000         PERFORM B150-BUILD-UNMATCHED-END-ISSUE
036100     END-IF
036200     .
036300 B130-99.
036400     EXIT.
036500*
036600******************************************************************
036700* One matched PID - CALL JOBEXE0M to validate the pair and
036800* compute duration, then classify and add a JOB-ANALYSIS row.
036900******************************************************************
037000 B135-COMPLETE-JOB-EXECUTION SECTION.
037100 B135-00.
037200     MOVE "START"                TO LINK-START-STATUS
037300     MOVE OS-PID      (WS-OPEN-IX) TO LINK-START-PID
037400     MOVE OS-JOBDESC  (WS-OPEN-IX) TO LINK-START-JOBDESC
037500     MOVE OS-START-HH (WS-OPEN-IX) TO LINK-START-HH
037600     MOVE OS-START-MM (WS-OPEN-IX) TO LINK-START-MM
037700     MOVE OS-START-SS (WS-OPEN-IX) TO LINK-START-SS
037800     MOVE "END"                  TO LINK-END-STATUS
037900     MOVE LE-PID (WS-ENTRY-IX)   TO LINK-END-PID
038000     MOVE LE-JOB-DESCRIPTION (WS-ENTRY-IX) TO LINK-END-JOBDESC
038100     MOVE LE-TS-HH (WS-ENTRY-IX) TO LINK-END-HH
038200     MOVE LE-TS-MM (WS-ENTRY-IX) TO LINK-END-MM
038300     MOVE LE-TS-SS (WS-ENTRY-IX) TO LINK-END-SS
038400     MOVE ZERO                  TO LINK-JOBEXE-RC
038500     MOVE SPACES                TO LINK-JOBEXE-REASON
038600*
038700     CALL "JOBEXE0M"    USING LINK-JOBEXE-REC
038800*
038900     IF  LINK-JOBEXE-RC NOT = ZERO
039000**  ---> defensive only - cannot occur, pair already matched by
039100**  ---> PID above (see BATCH FLOW, JobExecution construction,
039200**  ---> note on validations e/f)
039300         DISPLAY K-MODUL " - JOBEXE0M REJECTED A MATCHED PAIR, "
039400                 LINK-JOBEXE-REASON
039500         EXIT SECTION
039600     END-IF
039700*
039800     PERFORM B170-ADD-JOB-ROW
039900     .
040000 B135-99.
040100     EXIT.
040200*
040300******************************************************************
040400* Classify the completed job execution and append a JOB-ANALYSIS
040500* row carrying the JOB-EXECUTION data.
040600******************************************************************
040700 B170-ADD-JOB-ROW SECTION.
040800 B170-00.
040900     IF  WS-ANALYSIS-ROW-COUNT >= 2000
041000         DISPLAY K-MODUL " - ANALYSIS TABLE FULL, LIMIT 2000"
041100         EXIT SECTION
041200     END-IF
041300     ADD 1 TO WS-ANALYSIS-ROW-COUNT
041400     SET WS-ANALYSIS-IX TO WS-ANALYSIS-ROW-COUNT
041500     SET JA-IS-JOB-EXECUTION (WS-ANALYSIS-IX) TO TRUE
041600     MOVE LINK-OUT-PID      TO JA-PID (WS-ANALYSIS-IX)
041700     MOVE LINK-OUT-JOBDESC  TO JA-JOB-DESCRIPTION (WS-ANALYSIS-IX)
041800     MOVE LINK-OUT-START-HH TO JA-START-HH (WS-ANALYSIS-IX)
041900     MOVE LINK-OUT-START-MM TO JA-START-MM (WS-ANALYSIS-IX)
042000     MOVE LINK-OUT-START-SS TO JA-START-SS (WS-ANALYSIS-IX)
042100     MOVE LINK-OUT-END-HH   TO JA-END-HH   (WS-ANALYSIS-IX)
042200     MOVE LINK-OUT-END-MM   TO JA-END-MM   (WS-ANALYSIS-IX)
042300     MOVE LINK-OUT-END-SS   TO JA-END-SS   (WS-ANALYSIS-IX)
042400     MOVE LINK-OUT-DURATION TO
042500                          JA-DURATION-SECONDS (WS-ANALYSIS-IX)
042600     MOVE SPACES            TO JA-REASON (WS-ANALYSIS-IX)
042700*
042800     IF  LINK-OUT-DURATION <= K-WARNING-SECS
042900         MOVE "OK"      TO JA-STATE (WS-ANALYSIS-IX)
043000     ELSE
043100         IF  LINK-OUT-DURATION <= K-FAULT-SECS
043200             MOVE "WARNING" TO JA-STATE (WS-ANALYSIS-IX)
043300             STRING "Duration " DELIMITED BY SIZE
043400                     LINK-OUT-DURATION DELIMITED BY SIZE
043500                     "s over WARNING limit " DELIMITED BY SIZE
043600                     K-WARNING-SECS DELIMITED BY SIZE
043700                     "s" DELIMITED BY SIZE
043800                 INTO JA-REASON (WS-ANALYSIS-IX)
043900             END-STRING
044000         ELSE
044100             MOVE "FAULTY"   TO JA-STATE (WS-ANALYSIS-IX)
044200             STRING "Duration " DELIMITED BY SIZE
044300                     LINK-OUT-DURATION DELIMITED BY SIZE
044400                     "s over FAULT limit " DELIMITED BY SIZE
044500                     K-FAULT-SECS DELIMITED BY SIZE
044600                     "s" DELIMITED BY SIZE
044700                 INTO JA-REASON (WS-ANALYSIS-IX)
044800             END-STRING
044900         END-IF
045000     END-IF
045100     .
045200 B170-99.
045300     EXIT.
045400*
045500******************************************************************
045600* Duplicate START for an already-open PID.
045700******************************************************************
045800 B140-BUILD-DUP-START-ISSUE SECTION.
045900 B140-00.
046000     MOVE "Duplicate START event for PID "
046100                             TO WS-REASON-PREFIX
046200     PERFORM B180-ADD-DANGLING-ROW
046300     .
046400 B140-99.
046500     EXIT.
046600*
046700******************************************************************
046800* END with no open START for its PID.
046900******************************************************************
047000 B150-BUILD-UNMATCHED-END-ISSUE SECTION.
047100 B150-00.
047200     MOVE "END event without matching START for PID "
047300                             TO WS-REASON-PREFIX
047400     PERFORM B180-ADD-DANGLING-ROW
047500     .
047600 B150-99.
047700     EXIT.
047800*
047900******************************************************************
048000* Append a dangling-entry JOB-ANALYSIS row for LE (WS-ENTRY-IX),
048100* with reason built from WS-REASON-PREFIX plus the PID.
048200******************************************************************
048300 B180-ADD-DANGLING-ROW SECTION.
048400 B180-00.
048500     IF  WS-ANALYSIS-ROW-COUNT >= 2000
048600         DISPLAY K-MODUL " - ANALYSIS TABLE FULL, LIMIT 2000"
048700         EXIT SECTION
048800     END-IF
048900     ADD 1 TO WS-ANALYSIS-ROW-COUNT
049000     SET WS-ANALYSIS-IX TO WS-ANALYSIS-ROW-COUNT
049100     SET JA-IS-DANGLING  (WS-ANALYSIS-IX) TO TRUE
049200     MOVE "FAULTY"       TO JA-STATE (WS-ANALYSIS-IX)
049300     MOVE LE-PID (WS-ENTRY-IX) TO JA-DANG-PID (WS-ANALYSIS-IX)
049400     MOVE LE-JOB-DESCRIPTION (WS-ENTRY-IX) TO
049500                          JA-DANG-JOB-DESCRIPTION (WS-ANALYSIS-IX)
049600     MOVE LE-TS-HH (WS-ENTRY-IX) TO JA-DANG-HH (WS-ANALYSIS-IX)
049700     MOVE LE-TS-MM (WS-ENTRY-IX) TO JA-DANG-MM (WS-ANALYSIS-IX)
049800     MOVE LE-TS-SS (WS-ENTRY-IX) TO JA-DANG-SS (WS-ANALYSIS-IX)
049810     MOVE 45 TO C4-SCAN-IX
049820     PERFORM B995-SCAN-NOOP THRU B995-99
049830             VARYING C4-SCAN-IX FROM 45 BY -1
049840             UNTIL C4-SCAN-IX < 1
049850                OR WS-REASON-PREFIX (C4-SCAN-IX:1) NOT = SPACE
049860     SET WS-PREFIX-LEN TO C4-SCAN-IX
049870     IF  WS-PREFIX-LEN < 1
049880         SET WS-PREFIX-LEN TO 1
049890     END-IF
049895* keep the single trailing space the literal ends in, so
049896* the PID digits do not run into the word PID
049897     ADD 1 TO WS-PREFIX-LEN
049898     IF  WS-PREFIX-LEN > 45
049899         SET WS-PREFIX-LEN TO 45
049900     END-IF
049950     STRING WS-REASON-PREFIX (1:WS-PREFIX-LEN) DELIMITED BY SIZE
050000            LE-PID (WS-ENTRY-IX) DELIMITED BY SIZE
050100         INTO JA-REASON (WS-ANALYSIS-IX)
050200     END-STRING
050300     .
050400 B180-99.
050500     EXIT.
050600*
050700******************************************************************
050800* End of table - any PID still open is a dangling START.
050900******************************************************************
051000 B190-EOF-SWEEP SECTION.
051100 B190-00.
051200     PERFORM B195-SWEEP-ONE-SLOT THRU B195-99
051300             VARYING WS-OPEN-IX FROM 1 BY 1
051400             UNTIL WS-OPEN-IX > WS-OPEN-COUNT
051500     .
051600 B190-99.
051700     EXIT.
051800*
051900 B195-SWEEP-ONE-SLOT SECTION.
052000 B195-00.
052100     IF  OS-SLOT-OPEN (WS-OPEN-IX)
052200         IF  WS-ANALYSIS-ROW-COUNT >= 2000
052210             DISPLAY K-MODUL " - ANALYSIS TABLE FULL, OPEN PID "
052220                     OS-PID (WS-OPEN-IX) " AT START "
052230                     OS-START-TIME-N (WS-OPEN-IX) " LOST"
052400         ELSE
052500             ADD 1 TO WS-ANALYSIS-ROW-COUNT
052600             SET WS-ANALYSIS-IX TO WS-ANALYSIS-ROW-COUNT
052700             SET JA-IS-DANGLING (WS-ANALYSIS-IX) TO TRUE
052800             MOVE "FAULTY"  TO JA-STATE (WS-ANALYSIS-IX)
052900             MOVE OS-PID      (WS-OPEN-IX)
053000                             TO JA-DANG-PID (WS-ANALYSIS-IX)
053100             MOVE OS-JOBDESC  (WS-OPEN-IX)
053200                             TO JA-DANG-JOB-DESCRIPTION
053300                                (WS-ANALYSIS-IX)
053400             MOVE OS-START-HH (WS-OPEN-IX)
053500                             TO JA-DANG-HH (WS-ANALYSIS-IX)
053600             MOVE OS-START-MM (WS-OPEN-IX)
053700                             TO JA-DANG-MM (WS-ANALYSIS-IX)
053800             MOVE OS-START-SS (WS-OPEN-IX)
053900                             TO JA-DANG-SS (WS-ANALYSIS-IX)
054000             STRING "START event without matching END for PID "
054100                         DELIMITED BY SIZE
054200                    OS-PID (WS-OPEN-IX) DELIMITED BY SIZE
054300                 INTO JA-REASON (WS-ANALYSIS-IX)
054400             END-STRING
054500         END-IF
054600     END-IF
054700     .
054800 B195-99.
054900     EXIT.
055000*
055100******************************************************************
055200* Roll the four footer tallies for LOGRPT0M's summary line.
055300******************************************************************
055400 B900-SET-FOOTER-COUNTS SECTION.
055500 B900-00.
055600     MOVE ZERO TO LINK-MON-OK-COUNT LINK-MON-WARNING-COUNT
055700                  LINK-MON-FAULTY-COUNT LINK-MON-ISSUE-COUNT
055800     PERFORM B905-TALLY-ONE-ROW THRU B905-99
055900             VARYING WS-ANALYSIS-IX FROM 1 BY 1
056000             UNTIL WS-ANALYSIS-IX > WS-ANALYSIS-ROW-COUNT
056100     .
056200 B900-99.
056300     EXIT.
056400*
056500 B905-TALLY-ONE-ROW SECTION.
056600 B905-00.
056700     IF  JA-IS-DANGLING (WS-ANALYSIS-IX)
056800         ADD 1 TO LINK-MON-ISSUE-COUNT
056900     ELSE
057000         EVALUATE JA-STATE (WS-ANALYSIS-IX)
057100             WHEN "OK"      ADD 1 TO LINK-MON-OK-COUNT
057200             WHEN "WARNING" ADD 1 TO LINK-MON-WARNING-COUNT
057300             WHEN "FAULTY"  ADD 1 TO LINK-MON-FAULTY-COUNT
057400         END-EVALUATE
057500     END-IF
057600     .
057700 B905-99.
057800     EXIT.
057900*
057950******************************************************************
057960* Rightmost-non-space scan - body deliberately empty, the
057970* UNTIL clause on the calling PERFORM does all the work.
057980******************************************************************
057990 B995-SCAN-NOOP SECTION.
057995 B995-00.
057996     CONTINUE
057997     .
057998 B995-99.
057999     EXIT.
058000*
058001******************************************************************
058002* Initialisierung von Feldern und Strukturen
058003******************************************************************
058300 C000-INIT SECTION.
058400 C000-00.
058500     INITIALIZE SCHALTER
058600     INITIALIZE WS-OPEN-TABLE
058700     INITIALIZE WS-ANALYSIS-TABLE
058800     MOVE SPACES TO WS-REASON-PREFIX
058900     .
059000 C000-99.
059100     EXIT.
059200*
059300 END PROGRAM LOGMON0M.
