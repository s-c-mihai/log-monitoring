000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     LOGRPT0M.
000400 AUTHOR.         K. LINDQUIST.
000500 INSTALLATION.   DATA PROCESSING CENTER.
000600 DATE-WRITTEN.   04/02/87.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*----------------------------------------------------------------*
001100* LAST CHANGED     :: 1999-11-08
001200* CURRENT VERSION  :: A.03.00
001300* SHORT DESCRIPTION:: Renders the JOB-ANALYSIS table into report
001400*                      lines (JOB/ISSUE) for LOGDRV0O to print
001500*
001600* CHANGE HISTORY (update version/date below when you touch this)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* VERS.  | DATE     | BY  | DESCRIPTION                          *
002000*--------|----------|-----|--------------------------------------*
002100* A.00.00| 04/02/87 | kl  | Neuerstellung                        *
002200*--------|----------|-----|--------------------------------------*
002300* A.01.00| 02/19/93 | rwh | Optional REASON clause added to JOB  *
002400*        |          |     | lines when STATE is not OK           *
002500*--------|----------|-----|--------------------------------------*
002600* A.02.00| 01/22/98 | djm | Y2K SWEEP - confirmed no date field  *
002700*        |          |     | appears on a printed report line     *
002800*--------|----------|-----|--------------------------------------*
002900* A.03.00| 11/08/99 | smt | Summary footer line added - TKT 5266 *
003000*----------------------------------------------------------------*
003100*
003200* PROGRAM DESCRIPTION
003300* --------------------
003400* Walks WS-ANALYSIS-TABLE (built by LOGMON0M) row by row and
003500* builds one print line per row into WS-REPORT-LINES:
003600*
003700*   JOB <job-description> PID <pid> START <hh:mm:ss>
003800*       END <hh:mm:ss> DURATION <mm:ss> STATE <state>
003900*       [REASON <reason>]
004000*
004100*   ISSUE <job-description> PID <pid> TIME <hh:mm:ss>
004200*         REASON <reason>
004300*
004400* A trailing summary line totalling OK/WARNING/FAULTY job
004500* executions and the issue count is appended last.
004600*
004700*----------------------------------------------------------------*
004800*
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-4381.
005300 OBJECT-COMPUTER.  IBM-4381.
005400 SPECIAL-NAMES.
005500     SWITCH-15 IS ANZEIGE-VERSION
005600         ON STATUS IS SHOW-VERSION.
005700*
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*------------------------------------------------------------*
006100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006200*------------------------------------------------------------*
006300 01          COMP-FELDER.
006400     05      C4-ROW-IX           PIC S9(04) COMP.
006500     05      C4-X.
006600        10                       PIC X VALUE LOW-VALUE.
006700        10   C4-X2               PIC X.
006800     05      C4-NUM REDEFINES C4-X
006900                                  PIC S9(04) COMP.
007000     05      C9-DUR-MIN          PIC S9(09) COMP.
007100     05      C9-DUR-SEC          PIC S9(09) COMP.
007200     05      WS-TRIM-END         PIC S9(04) COMP.
007300*
007400*------------------------------------------------------------*
007500* Felder mit konstantem Inhalt: Praefix K
007600*------------------------------------------------------------*
007700 01          KONSTANTE-FELDER.
007800     05      K-MODUL             PIC X(08)  VALUE "LOGRPT0M".
007900     05      FILLER              PIC X(02).
008000*
008100*------------------------------------------------------------*
008200* Conditional-Felder
008300*------------------------------------------------------------*
008400 01          SCHALTER.
008500     05      PRG-STATUS          PIC 9      VALUE ZERO.
008600          88 PRG-OK                         VALUE ZERO.
008700          88 PRG-NOK                        VALUE 1 THRU 9.
008800*
008900*------------------------------------------------------------*
009000* Zeit-Felder fuer Diagnose, wenn WS-REPORT-LINES voll ist
009100*------------------------------------------------------------*
009200 01          WS-START-TIME-G.
009300     05      WS-START-HH-X       PIC 9(02).
009400     05      WS-START-MM-X       PIC 9(02).
009500     05      WS-START-SS-X       PIC 9(02).
009600 01          WS-START-TIME-N REDEFINES WS-START-TIME-G
009700                                  PIC 9(06).
009800*
009900 01          WS-END-TIME-G.
010000     05      WS-END-HH-X         PIC 9(02).
010100     05      WS-END-MM-X         PIC 9(02).
010200     05      WS-END-SS-X         PIC 9(02).
010300 01          WS-END-TIME-N REDEFINES WS-END-TIME-G
010400                                  PIC 9(06).
010500*
010600*------------------------------------------------------------*
010700* Arbeitsfelder fuer den Zeilenaufbau
010800*------------------------------------------------------------*
010900 01          WORK-FELDER.
011000     05      WS-LINE-BUF         PIC X(132).
011100     05      WS-PID-DISPLAY      PIC Z(8)9.
011200     05      WS-DUR-MIN-DISPLAY  PIC Z(3)9.
011300     05      WS-DUR-SEC-DISPLAY  PIC 9(02).
011400     05      WS-JOBDESC-LEN      PIC S9(04) COMP.
011500     05      WS-REASON-LEN       PIC S9(04) COMP.
011600     05      WS-LINE-LEN         PIC S9(04) COMP.
011700     05      WS-TRIM-START       PIC S9(04) COMP.
011800     05      WS-PID-TEXT         PIC X(09)  VALUE SPACES.
011900     05      WS-DUR-MIN-TEXT     PIC X(04)  VALUE SPACES.
012000     05      WS-OK-TOTAL-D       PIC 9(05).
012100     05      WS-WARNING-TOTAL-D  PIC 9(05).
012200     05      WS-FAULTY-TOTAL-D   PIC 9(05).
012300     05      WS-ISSUE-TOTAL-D    PIC 9(05).
012400     05      WS-JOBS-TOTAL-D     PIC 9(05).
012500*
012600 LINKAGE SECTION.
012700*------------------------------------------------------------*
012800* LINK-RPT-REC - hand-duplicated from LOGDRV0O's
012900* WORKING-STORAGE copy, field for field.
013000*------------------------------------------------------------*
013100 01          LINK-RPT-REC.
013200     05      LINK-RPT-OK-COUNT      PIC S9(05) COMP.
013300     05      LINK-RPT-WARNING-COUNT PIC S9(05) COMP.
013400     05      LINK-RPT-FAULTY-COUNT  PIC S9(05) COMP.
013500     05      LINK-RPT-ISSUE-COUNT   PIC S9(05) COMP.
013600*
013700*------------------------------------------------------------*
013800* WS-ANALYSIS-TABLE - hand-duplicated from LOGMON0M's
013900* WORKING-STORAGE copy, field for field.
014000*------------------------------------------------------------*
014100 01          WS-ANALYSIS-TABLE.
014200     05      WS-ANALYSIS-ROW-COUNT  PIC S9(04) COMP.
014300     05      WS-ANALYSIS-ROW OCCURS 2000 TIMES
014400                             INDEXED BY WS-ANALYSIS-IX.
014500        10   JA-HAS-JOB-EXECUTION PIC 9(01).
014600             88 JA-IS-JOB-EXECUTION         VALUE 1.
014700             88 JA-IS-DANGLING              VALUE 0.
014800        10   JA-STATE             PIC X(07).
014900        10   JA-REASON            PIC X(80).
015000        10   JA-JOB-DATA.
015100           15 JA-PID              PIC 9(09).
015200           15 JA-JOB-DESCRIPTION  PIC X(60).
015300           15 JA-START-TIME.
015400              20 JA-START-HH      PIC 9(02).
015500              20 JA-START-MM      PIC 9(02).
015600              20 JA-START-SS      PIC 9(02).
015700           15 JA-END-TIME.
015800              20 JA-END-HH        PIC 9(02).
015900              20 JA-END-MM        PIC 9(02).
016000              20 JA-END-SS        PIC 9(02).
016100           15 JA-DURATION-SECONDS PIC 9(05).
016200        10   JA-DANGLING-DATA REDEFINES JA-JOB-DATA.
016300           15 JA-DANG-PID         PIC 9(09).
016400           15 JA-DANG-JOB-DESCRIPTION PIC X(60).
016500           15 JA-DANG-TIME.
016600              20 JA-DANG-HH       PIC 9(02).
016700              20 JA-DANG-MM       PIC 9(02).
016800              20 JA-DANG-SS       PIC 9(02).
016900           15 FILLER              PIC X(07).
017000        10   FILLER               PIC X(05).
017100*
017200*------------------------------------------------------------*
017300* WS-REPORT-LINES - hand-duplicated from LOGDRV0O's
017400* WORKING-STORAGE copy, field for field.
017500*------------------------------------------------------------*
017600 01          WS-REPORT-LINES.
017700     05      WS-REPORT-LINE-COUNT   PIC S9(04) COMP VALUE ZERO.
017800     05      WS-REPORT-LINE         OCCURS 2010 TIMES PIC X(132).
017900*
018000 PROCEDURE DIVISION USING LINK-RPT-REC
018100                           WS-ANALYSIS-TABLE
018200                           WS-REPORT-LINES.
018300******************************************************************
018400* Steuerungs-Section
018500******************************************************************
018600 A100-STEUERUNG SECTION.
018700 A100-00.
018800     IF  SHOW-VERSION
018900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
019000         EXIT PROGRAM
019100     END-IF
019200*
019300     PERFORM C000-INIT
019400     PERFORM B100-VERARBEITUNG
019500     PERFORM B190-SUMMARY-ZEILE
019600     EXIT PROGRAM
019700     .
019800 A100-99.
019900     EXIT.
020000*
020100******************************************************************
020200* Verarbeitung - one print line per JOB-ANALYSIS row, in the
020300* order LOGMON0M discovered them.
020400******************************************************************
020500 B100-VERARBEITUNG SECTION.
020600 B100-00.
020700     PERFORM B110-ONE-ROW THRU B110-99
020800             VARYING C4-ROW-IX FROM 1 BY 1
020900             UNTIL C4-ROW-IX > WS-ANALYSIS-ROW-COUNT
021000     .
021100 B100-99.
021200     EXIT.
021300*
021400 B110-ONE-ROW SECTION.
021500 B110-00.
021600     IF  JA-IS-JOB-EXECUTION (C4-ROW-IX)
021700         PERFORM B120-JOB-ZEILE
021800     ELSE
021900         PERFORM B130-ISSUE-ZEILE
022000     END-IF
022100     .
022200 B110-99.
022300     EXIT.
022400*
022500******************************************************************
022600* Completed job execution - JOB <desc> PID <pid> START <hh:mm:ss>
022700* END <hh:mm:ss> DURATION <mm:ss> STATE <state> [REASON <reason>]
022800******************************************************************
022900 B120-JOB-ZEILE SECTION.
023000 B120-00.
023100     MOVE JA-PID (C4-ROW-IX) TO WS-PID-DISPLAY
023200     PERFORM B126-TRIM-PID
023300*
023400     COMPUTE C9-DUR-MIN =
023500             JA-DURATION-SECONDS (C4-ROW-IX) / 60
023600     COMPUTE C9-DUR-SEC =
023700             JA-DURATION-SECONDS (C4-ROW-IX) - (C9-DUR-MIN * 60)
023800     MOVE C9-DUR-MIN TO WS-DUR-MIN-DISPLAY
023900     MOVE C9-DUR-SEC TO WS-DUR-SEC-DISPLAY
024000     PERFORM B127-TRIM-DUR-MIN
024100*
024200     MOVE 60 TO WS-TRIM-END
024300     PERFORM B995-SCAN-NOOP THRU B995-99
024400             VARYING WS-TRIM-END FROM 60 BY -1
024500             UNTIL WS-TRIM-END < 1
024600                OR JA-JOB-DESCRIPTION (C4-ROW-IX) (WS-TRIM-END:1)
024700                   NOT = SPACE
024800     SET WS-JOBDESC-LEN TO WS-TRIM-END
024900     IF  WS-JOBDESC-LEN < 1
025000         SET WS-JOBDESC-LEN TO 1
025100     END-IF
025200*
025300     MOVE SPACES TO WS-LINE-BUF
025400     STRING "JOB " DELIMITED BY SIZE
025500             JA-JOB-DESCRIPTION (C4-ROW-IX) (1:WS-JOBDESC-LEN)
025600                 DELIMITED BY SIZE
025700             " PID " DELIMITED BY SIZE
025800             WS-PID-TEXT DELIMITED BY SPACE
025900             " START " DELIMITED BY SIZE
026000             JA-START-HH (C4-ROW-IX) DELIMITED BY SIZE
026100             ":" DELIMITED BY SIZE
026200             JA-START-MM (C4-ROW-IX) DELIMITED BY SIZE
026300             ":" DELIMITED BY SIZE
026400             JA-START-SS (C4-ROW-IX) DELIMITED BY SIZE
026500             " END " DELIMITED BY SIZE
026600             JA-END-HH (C4-ROW-IX) DELIMITED BY SIZE
026700             ":" DELIMITED BY SIZE
026800             JA-END-MM (C4-ROW-IX) DELIMITED BY SIZE
026900             ":" DELIMITED BY SIZE
027000             JA-END-SS (C4-ROW-IX) DELIMITED BY SIZE
027100             " DURATION " DELIMITED BY SIZE
027200             WS-DUR-MIN-TEXT DELIMITED BY SPACE
027300             ":" DELIMITED BY SIZE
027400             WS-DUR-SEC-DISPLAY DELIMITED BY SIZE
027500             " STATE " DELIMITED BY SIZE
027600             JA-STATE (C4-ROW-IX) DELIMITED BY SPACE
027700         INTO WS-LINE-BUF
027800     END-STRING
027900*
028000     IF  JA-REASON (C4-ROW-IX) NOT = SPACES
028100         PERFORM B125-APPEND-REASON
028200     END-IF
028300*
028400     PERFORM B140-ADD-LINE
028500     .
028600 B120-99.
028700     EXIT.
028800*
028900******************************************************************
029000* Append " REASON <reason>" to WS-LINE-BUF when JA-REASON is
029100* not blank (WARNING/FAULTY job rows carry a reason).
029200******************************************************************
029300 B125-APPEND-REASON SECTION.
029400 B125-00.
029500     MOVE 80 TO WS-TRIM-END
029600     PERFORM B995-SCAN-NOOP THRU B995-99
029700             VARYING WS-TRIM-END FROM 80 BY -1
029800             UNTIL WS-TRIM-END < 1
029900                OR JA-REASON (C4-ROW-IX) (WS-TRIM-END:1)
030000                   NOT = SPACE
030100     SET WS-REASON-LEN TO WS-TRIM-END
030200     IF  WS-REASON-LEN < 1
030300         SET WS-REASON-LEN TO 1
030400     END-IF
030500*
030600     MOVE 132 TO WS-TRIM-END
030700     PERFORM B995-SCAN-NOOP THRU B995-99
030800             VARYING WS-TRIM-END FROM 132 BY -1
030900             UNTIL WS-TRIM-END < 1
031000                OR WS-LINE-BUF (WS-TRIM-END:1) NOT = SPACE
031100     SET WS-LINE-LEN TO WS-TRIM-END
031200     IF  WS-LINE-LEN < 1
031300         SET WS-LINE-LEN TO 1
031400     END-IF
031500*
031600     STRING WS-LINE-BUF (1:WS-LINE-LEN) DELIMITED BY SIZE
031700            " REASON "          DELIMITED BY SIZE
031800            JA-REASON (C4-ROW-IX) (1:WS-REASON-LEN)
031900                DELIMITED BY SIZE
032000         INTO WS-LINE-BUF
032100     END-STRING
032200     .
032300 B125-99.
032400     EXIT.
032500*
032600******************************************************************
032700* Strips the leading spaces FUNCTION-free numeric editing leaves
032800* in WS-PID-DISPLAY, into left-justified WS-PID-TEXT.
032900******************************************************************
033000 B126-TRIM-PID SECTION.
033100 B126-00.
033200     MOVE SPACES TO WS-PID-TEXT
033300     MOVE 1 TO WS-TRIM-START
033400     PERFORM B995-SCAN-NOOP THRU B995-99
033500             VARYING WS-TRIM-START FROM 1 BY 1
033600             UNTIL WS-TRIM-START > 9
033700                OR WS-PID-DISPLAY (WS-TRIM-START:1) NOT = SPACE
033800     IF  WS-TRIM-START <= 9
033900         MOVE WS-PID-DISPLAY (WS-TRIM-START:10 - WS-TRIM-START)
034000             TO WS-PID-TEXT
034100     END-IF
034200     .
034300 B126-99.
034400     EXIT.
034500*
034600******************************************************************
034700* Strips the leading spaces numeric editing leaves in
034800* WS-DUR-MIN-DISPLAY, into left-justified WS-DUR-MIN-TEXT.
034900******************************************************************
035000 B127-TRIM-DUR-MIN SECTION.
035100 B127-00.
035200     MOVE SPACES TO WS-DUR-MIN-TEXT
035300     MOVE 1 TO WS-TRIM-START
035400     PERFORM B995-SCAN-NOOP THRU B995-99
035500             VARYING WS-TRIM-START FROM 1 BY 1
035600             UNTIL WS-TRIM-START > 4
035700                OR WS-DUR-MIN-DISPLAY (WS-TRIM-START:1)
035800                   NOT = SPACE
035900     IF  WS-TRIM-START <= 4
036000         MOVE WS-DUR-MIN-DISPLAY (WS-TRIM-START:5 - WS-TRIM-START)
036100             TO WS-DUR-MIN-TEXT
036200     END-IF
036300     .
036400 B127-99.
036500     EXIT.
036600*
036700******************************************************************
036800* Dangling entry - ISSUE <desc> PID <pid> TIME <hh:mm:ss>
036900* REASON <reason>
037000******************************************************************
037100 B130-ISSUE-ZEILE SECTION.
037200 B130-00.
037300     MOVE JA-DANG-PID (C4-ROW-IX) TO WS-PID-DISPLAY
037400     PERFORM B126-TRIM-PID
037500*
037600     MOVE 60 TO WS-TRIM-END
037700     PERFORM B995-SCAN-NOOP THRU B995-99
037800             VARYING WS-TRIM-END FROM 60 BY -1
037900             UNTIL WS-TRIM-END < 1
038000                OR JA-DANG-JOB-DESCRIPTION
038100                   (C4-ROW-IX) (WS-TRIM-END:1) NOT = SPACE
038200     SET WS-JOBDESC-LEN TO WS-TRIM-END
038300     IF  WS-JOBDESC-LEN < 1
038400         SET WS-JOBDESC-LEN TO 1
038500     END-IF
038600*
038700     MOVE 80 TO WS-TRIM-END
038800     PERFORM B995-SCAN-NOOP THRU B995-99
038900             VARYING WS-TRIM-END FROM 80 BY -1
039000             UNTIL WS-TRIM-END < 1
039100                OR JA-REASON (C4-ROW-IX) (WS-TRIM-END:1)
039200                   NOT = SPACE
039300     SET WS-REASON-LEN TO WS-TRIM-END
039400     IF  WS-REASON-LEN < 1
039500         SET WS-REASON-LEN TO 1
039600     END-IF
039700*
039800     MOVE SPACES TO WS-LINE-BUF
039900     STRING "ISSUE " DELIMITED BY SIZE
040000             JA-DANG-JOB-DESCRIPTION
040100                 (C4-ROW-IX) (1:WS-JOBDESC-LEN) DELIMITED BY SIZE
040200             " PID " DELIMITED BY SIZE
040300             WS-PID-TEXT DELIMITED BY SPACE
040400             " TIME " DELIMITED BY SIZE
040500             JA-DANG-HH (C4-ROW-IX) DELIMITED BY SIZE
040600             ":" DELIMITED BY SIZE
040700             JA-DANG-MM (C4-ROW-IX) DELIMITED BY SIZE
040800             ":" DELIMITED BY SIZE
040900             JA-DANG-SS (C4-ROW-IX) DELIMITED BY SIZE
041000             " REASON " DELIMITED BY SIZE
041100             JA-REASON (C4-ROW-IX) (1:WS-REASON-LEN)
041200                 DELIMITED BY SIZE
041300         INTO WS-LINE-BUF
041400     END-STRING
041500*
041600     PERFORM B140-ADD-LINE
041700     .
041800 B130-99.
041900     EXIT.
042000*
042100******************************************************************
042200* Append WS-LINE-BUF to WS-REPORT-LINES, guarding the table
042300* limit. Diagnostic carries the row's START/END time for
042400* troubleshooting a truncated report.
042500******************************************************************
042600 B140-ADD-LINE SECTION.
042700 B140-00.
042800     IF  WS-REPORT-LINE-COUNT >= 2010
042900         MOVE JA-START-HH (C4-ROW-IX) TO WS-START-HH-X
043000         MOVE JA-START-MM (C4-ROW-IX) TO WS-START-MM-X
043100         MOVE JA-START-SS (C4-ROW-IX) TO WS-START-SS-X
043200         MOVE JA-END-HH   (C4-ROW-IX) TO WS-END-HH-X
043300         MOVE JA-END-MM   (C4-ROW-IX) TO WS-END-MM-X
043400         MOVE JA-END-SS   (C4-ROW-IX) TO WS-END-SS-X
043500         DISPLAY K-MODUL " - REPORT LINE TABLE FULL AT START "
043600                 WS-START-TIME-N " END " WS-END-TIME-N
043700         EXIT SECTION
043800     END-IF
043900     ADD 1 TO WS-REPORT-LINE-COUNT
044000     MOVE WS-LINE-BUF TO WS-REPORT-LINE (WS-REPORT-LINE-COUNT)
044100     .
044200 B140-99.
044300     EXIT.
044400*
044500******************************************************************
044600* Trailing summary line - total jobs, OK/WARNING/FAULTY counts
044700* and the issue count, clearly labelled.
044800******************************************************************
044900 B190-SUMMARY-ZEILE SECTION.
045000 B190-00.
045100     COMPUTE WS-JOBS-TOTAL-D =
045200             LINK-RPT-OK-COUNT + LINK-RPT-WARNING-COUNT
045300             + LINK-RPT-FAULTY-COUNT
045400     MOVE LINK-RPT-OK-COUNT      TO WS-OK-TOTAL-D
045500     MOVE LINK-RPT-WARNING-COUNT TO WS-WARNING-TOTAL-D
045600     MOVE LINK-RPT-FAULTY-COUNT  TO WS-FAULTY-TOTAL-D
045700     MOVE LINK-RPT-ISSUE-COUNT   TO WS-ISSUE-TOTAL-D
045800*
045900     MOVE SPACES TO WS-LINE-BUF
046000     STRING "SUMMARY TOTAL-JOBS " DELIMITED BY SIZE
046100             WS-JOBS-TOTAL-D     DELIMITED BY SIZE
046200             " OK "               DELIMITED BY SIZE
046300             WS-OK-TOTAL-D        DELIMITED BY SIZE
046400             " WARNING "          DELIMITED BY SIZE
046500             WS-WARNING-TOTAL-D   DELIMITED BY SIZE
046600             " FAULTY "           DELIMITED BY SIZE
046700             WS-FAULTY-TOTAL-D    DELIMITED BY SIZE
046800             " ISSUES "           DELIMITED BY SIZE
046900             WS-ISSUE-TOTAL-D     DELIMITED BY SIZE
047000         INTO WS-LINE-BUF
047100     END-STRING
047200*
047300     IF  WS-REPORT-LINE-COUNT < 2010
047400         ADD 1 TO WS-REPORT-LINE-COUNT
047500         MOVE WS-LINE-BUF TO WS-REPORT-LINE (WS-REPORT-LINE-COUNT)
047600     ELSE
047700         DISPLAY K-MODUL " - REPORT LINE TABLE FULL, SUMMARY LOST"
047800     END-IF
047900     .
048000 B190-99.
048100     EXIT.
048200*
048300******************************************************************
048400* Leftmost/rightmost-non-space scan - body deliberately empty,
048500* the UNTIL clause on the calling PERFORM does all the work.
048600******************************************************************
048700 B995-SCAN-NOOP SECTION.
048800 B995-00.
048900     CONTINUE
049000     .
049100 B995-99.
049200     EXIT.
049300*
049400******************************************************************
049500* Initialisierung von Feldern und Strukturen
049600******************************************************************
049700 C000-INIT SECTION.
049800 C000-00.
049900     INITIALIZE SCHALTER
050000     INITIALIZE WORK-FELDER
050100     .
050200 C000-99.
050300     EXIT.
050400*
050500 END PROGRAM LOGRPT0M.
