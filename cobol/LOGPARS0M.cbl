000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     LOGPARS0M.
000400 AUTHOR.         K. LINDQUIST.
000500 INSTALLATION.   DATA PROCESSING CENTER.
000600 DATE-WRITTEN.   03/12/87.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000******************************************************************
001100* LAST CHANGED     :: 1999-07-30
001200* CURRENT VERSION  :: B.02.01
001300* SHORT DESCRIPTION:: Validates one scheduler-log CSV line
001400*                      scheduler-log line for LOGDRV0O
001500*
001600* CHANGE HISTORY (update version/date below when you touch this)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* VERS.  | DATE     | BY  | DESCRIPTION                          *
002000*--------|----------|-----|--------------------------------------*
002100* A.00.00| 03/12/87 | kl  | Neuerstellung                        *
002200*--------|----------|-----|--------------------------------------*
002300* A.01.00| 09/22/88 | kl  | 4-field count check tightened -      *
002400*--------|----------|-----|--------------------------------------*
002500*        |          |     | was only checking for field 5        *
002600*--------|----------|-----|--------------------------------------*
002700* B.00.00| 06/14/91 | rwh | Split out of LOGDRV0O as its own     *
002800*--------|----------|-----|--------------------------------------*
002900*        |          |     | CALLed module, shared by LOGMON0M    *
003000*--------|----------|-----|--------------------------------------*
003100* B.01.00| 02/11/94 | rwh | LINK-PARSE-MODE added - mode         *
003200*--------|----------|-----|--------------------------------------*
003300*        |          |     | "S" now returns RC 8 instead of      *
003400*--------|----------|-----|--------------------------------------*
003500*        |          |     | skipping the bad line - TKT 4602     *
003600*--------|----------|-----|--------------------------------------*
003700* B.02.00| 01/22/98 | djm | Y2K SWEEP - confirmed no date        *
003800*--------|----------|-----|--------------------------------------*
003900*        |          |     | field is parsed, HH:MM:SS only       *
004000*--------|----------|-----|--------------------------------------*
004100* B.02.01| 07/30/99 | smt | PID width guard - over 9 digits      *
004200*--------|----------|-----|--------------------------------------*
004300*        |          |     | now rejected, not truncated          *
004400*--------|----------|-----|--------------------------------------*
004500*----------------------------------------------------------------*
004600*
004700* PROGRAM DESCRIPTION
004800* --------------------
004900* Splits one raw CSV line into its 4 fields (timestamp, job
005000* description, status, pid), trims fields 2-4, and validates each
005100* against the rules below.  LINK-PARSE-MODE "W" (whole file read)
005200* returns RC 4 and lets the caller skip the line; LINK-PARSE-MODE
005300* "S" (single line parsed directly) returns RC 8, a fatal
005400* condition the caller must not paper over.
005500*
005600*    - exactly 4 comma-separated fields
005700*    - field 1  HH:MM:SS, HH 00-23, MM 00-59, SS 00-59
005800*    - field 2  non-blank after trim
005900*    - field 3  trims to exactly "START" or "END" (case sensitive)
006000*    - field 4  trims to 1-9 all-numeric digits
006100*
006200******************************************************************
006300*
006400 ENVIRONMENT DIVISION.
006500*
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-4381.
006800 OBJECT-COMPUTER.  IBM-4381.
006900 SPECIAL-NAMES.
007000     CLASS PRINTABLE-TEXT IS "0123456789"
007100                             "abcdefghijklmnopqrstuvwxyz"
007200                             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007300                             " .,:;-_!'/()".
007400*
007500 DATA DIVISION.
007600 WORKING-STORAGE SECTION.
007700*------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007900*------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-PTR              PIC S9(04) COMP.
008200     05      C4-FIELD-COUNT      PIC S9(04) COMP.
008300     05      C4-X.
008400        10                       PIC X VALUE LOW-VALUE.
008500        10   C4-X2               PIC X.
008600     05      C4-NUM REDEFINES C4-X
008700                                  PIC S9(04) COMP.
008800*
008900*------------------------------------------------------------*
009000* Conditional-Felder
009100*------------------------------------------------------------*
009200 01          SCHALTER.
009300     05      WS-LINE-VALID-SW    PIC X              VALUE "Y".
009400          88 WS-LINE-VALID                          VALUE "Y".
009500          88 WS-LINE-INVALID                        VALUE "N".
009600*
009700*------------------------------------------------------------*
009800* Split-Felder - rohe durch Komma getrennte Teilstrings
009900*------------------------------------------------------------*
010000 01          WS-SPLIT-FIELDS.
010100     05      WS-F1               PIC X(20).
010200     05      WS-F2               PIC X(80).
010300     05      WS-F3               PIC X(20).
010400     05      WS-F4               PIC X(20).
010500     05      WS-F5               PIC X(20).
010600     05      WS-REASON-TEXT      PIC X(80).
010700     05      FILLER              PIC X(04).
010800*
010900*------------------------------------------------------------*
011000* Trim-Arbeitsfelder (wiederverwendet je Feld, nur ein Feld wird
011100* zu einer Zeit getrimmt)
011200*------------------------------------------------------------*
011300 01          WS-TRIM-WORK.
011400     05      WS-TRIM-START       PIC S9(04) COMP.
011500     05      WS-TRIM-END         PIC S9(04) COMP.
011600     05      WS-TRIM-LEN         PIC S9(04) COMP.
011700     05      FILLER              PIC X(02).
011800*
011900 01          WS-JOBDESC-TRIMMED  PIC X(60)  VALUE SPACES.
012000 01          WS-STATUS-TRIMMED   PIC X(07)  VALUE SPACES.
012100 01          WS-PID-TRIMMED      PIC X(09)  VALUE SPACES.
012200*
012300*------------------------------------------------------------*
012400* Zeitstempel-Pruefung - HH:MM:SS Zeichenkette in Teile zerlegt
012500*------------------------------------------------------------*
012600 01          WS-TS-BUFFER.
012700     05      WS-TS-TEXT          PIC X(08)  VALUE SPACES.
012800     05      WS-TS-PARTS REDEFINES WS-TS-TEXT.
012900        10   WS-TS-HH-X          PIC XX.
013000        10   WS-TS-COLON1        PIC X.
013100        10   WS-TS-MM-X          PIC XX.
013200        10   WS-TS-COLON2        PIC X.
013300        10   WS-TS-SS-X          PIC XX.
013400     05      WS-TS-HH-NUM        PIC 9(02)  VALUE ZERO.
013500     05      WS-TS-MM-NUM        PIC 9(02)  VALUE ZERO.
013600     05      WS-TS-SS-NUM        PIC 9(02)  VALUE ZERO.
013700*
013800*------------------------------------------------------------*
013900* PID-Pruefung - Textfeld rechtsbuendig mit Nullen aufgefuellt
014000*------------------------------------------------------------*
014100 01          WS-PID-AREA.
014200     05      WS-PID-EDIT         PIC X(09)  VALUE ZEROS
014300                                  JUSTIFIED RIGHT.
014400     05      WS-PID-NUM REDEFINES WS-PID-EDIT
014500                                  PIC 9(09).
014600*
014700 01          WS-PID-OUT          PIC 9(09)  VALUE ZERO.
014800 01          WS-TS-HH-OUT        PIC 9(02)  VALUE ZERO.
014900 01          WS-TS-MM-OUT        PIC 9(02)  VALUE ZERO.
015000 01          WS-TS-SS-OUT        PIC 9(02)  VALUE ZERO.
015100 01          WS-JOBDESC-OUT      PIC X(60)  VALUE SPACES.
015200 01          WS-STATUS-OUT       PIC X(07)  VALUE SPACES.
015300*
015400*----------------------------------------------------------------*
015500* LINK-PARSE-REC - must match LOGDRV0O WORKING-STORAGE exactly.
015600*----------------------------------------------------------------*
015700 LINKAGE SECTION.
015800 01          LINK-PARSE-REC.
015900     05      LINK-PARSE-HDR.
016000        10   LINK-PARSE-MODE     PIC X.
016100        10   LINK-PARSE-RC       PIC S9(04) COMP.
016200        10   LINK-PARSE-REASON   PIC X(80).
016300     05      LINK-PARSE-DATA.
016400        10   LINK-RAW-LINE       PIC X(128).
016500        10   LINK-OUT-TS-HH      PIC 9(02).
016600        10   LINK-OUT-TS-MM      PIC 9(02).
016700        10   LINK-OUT-TS-SS      PIC 9(02).
016800        10   LINK-OUT-JOBDESC    PIC X(60).
016900        10   LINK-OUT-STATUS     PIC X(07).
017000        10   LINK-OUT-PID        PIC 9(09).
017100        10   FILLER              PIC X(05).
017200*
017300 PROCEDURE DIVISION USING LINK-PARSE-REC.
017400******************************************************************
017500* Steuerungs-Section
017600******************************************************************
017700 A100-STEUERUNG SECTION.
017800 A100-00.
017900     PERFORM C000-INIT
018000*
018100**  ---> im Ganzdatei-Modus werden leere Zeilen ohne Fehler
018200**  ---> uebersprungen; im Einzelzeilen-Modus ist eine leere
018300**  ---> Zeile immer ungueltig und faellt unten durch die
018400**  ---> Feldpruefung
018500     IF  LINK-PARSE-MODE = "W" AND LINK-RAW-LINE = SPACES
018600         MOVE 4 TO LINK-PARSE-RC
018700     ELSE
018800         PERFORM B100-SPLIT-FIELDS
018900         IF  WS-LINE-VALID
019000             PERFORM B200-VALIDATE-TIMESTAMP
019100         END-IF
019200         IF  WS-LINE-VALID
019300             PERFORM B300-VALIDATE-JOBDESC
019400         END-IF
019500         IF  WS-LINE-VALID
019600             PERFORM B400-VALIDATE-STATUS
019700         END-IF
019800         IF  WS-LINE-VALID
019900             PERFORM B500-VALIDATE-PID
020000         END-IF
020100         PERFORM B900-SET-RESULT
020200     END-IF
020300     EXIT PROGRAM
020400     .
020500 A100-99.
020600     EXIT.
020700*
020800******************************************************************
020900* Exactly 4 comma-separated fields are required.
021000******************************************************************
021100 B100-SPLIT-FIELDS SECTION.
021200 B100-00.
021300     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5
021400     MOVE ZERO   TO C4-FIELD-COUNT
021500     UNSTRING LINK-RAW-LINE DELIMITED BY ","
021600         INTO WS-F1, WS-F2, WS-F3, WS-F4, WS-F5
021700         TALLYING IN C4-FIELD-COUNT
021800     END-UNSTRING
021900     IF  C4-FIELD-COUNT NOT = 4
022000         MOVE "Line must have exactly 4 comma-separated fields"
022100                             TO WS-REASON-TEXT
022200         SET WS-LINE-INVALID TO TRUE
022300     END-IF
022400     .
022500 B100-99.
022600     EXIT.
022700*
022800******************************************************************
022900* Field 1 - HH:MM:SS, HH 00-23, MM 00-59, SS 00-59.
023000******************************************************************
023100 B200-VALIDATE-TIMESTAMP SECTION.
023200 B200-00.
023300     MOVE WS-F1 TO WS-TS-TEXT
023400     IF  WS-TS-COLON1 NOT = ":" OR WS-TS-COLON2 NOT = ":"
023500              OR WS-F1 (9:) NOT = SPACES
023600         MOVE "Timestamp must be in HH:MM:SS form"
023700                             TO WS-REASON-TEXT
023800         SET WS-LINE-INVALID TO TRUE
023900     ELSE
024000         IF  WS-TS-HH-X NOT NUMERIC OR WS-TS-MM-X NOT NUMERIC
024100                  OR WS-TS-SS-X NOT NUMERIC
024200             MOVE "Timestamp must be in HH:MM:SS form"
024300                                 TO WS-REASON-TEXT
024400             SET WS-LINE-INVALID TO TRUE
024500         ELSE
024600             MOVE WS-TS-HH-X TO WS-TS-HH-NUM
024700             MOVE WS-TS-MM-X TO WS-TS-MM-NUM
024800             MOVE WS-TS-SS-X TO WS-TS-SS-NUM
024900             IF  WS-TS-HH-NUM > 23 OR WS-TS-MM-NUM > 59
025000                      OR WS-TS-SS-NUM > 59
025100                 MOVE "Timestamp field out of range"
025200                                     TO WS-REASON-TEXT
025300                 SET WS-LINE-INVALID TO TRUE
025400             ELSE
025500                 MOVE WS-TS-HH-NUM TO WS-TS-HH-OUT
025600                 MOVE WS-TS-MM-NUM TO WS-TS-MM-OUT
025700                 MOVE WS-TS-SS-NUM TO WS-TS-SS-OUT
025800             END-IF
025900         END-IF
026000     END-IF
026100     .
026200 B200-99.
026300     EXIT.
026400*
026500******************************************************************
026600* Field 2 - job description, trimmed, must be non-blank.
026700******************************************************************
026800 B300-VALIDATE-JOBDESC SECTION.
026900 B300-00.
027000     PERFORM B995-SCAN-NOOP THRU B995-99
027100             VARYING WS-TRIM-START FROM 1 BY 1
027200             UNTIL WS-TRIM-START > 80
027300                OR WS-F2 (WS-TRIM-START:1) NOT = SPACE
027400     PERFORM B995-SCAN-NOOP THRU B995-99
027500             VARYING WS-TRIM-END FROM 80 BY -1
027600             UNTIL WS-TRIM-END < 1
027700                OR WS-F2 (WS-TRIM-END:1) NOT = SPACE
027800     IF  WS-TRIM-START > WS-TRIM-END
027900         MOVE "Job description must not be blank"
028000                             TO WS-REASON-TEXT
028100         SET WS-LINE-INVALID TO TRUE
028200     ELSE
028300         COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1
028400         IF  WS-TRIM-LEN > 60
028500             MOVE "Job description exceeds maximum length"
028600                                 TO WS-REASON-TEXT
028700             SET WS-LINE-INVALID TO TRUE
028800         ELSE
028900             MOVE SPACES TO WS-JOBDESC-TRIMMED
029000             MOVE WS-F2 (WS-TRIM-START : WS-TRIM-LEN)
029100                         TO WS-JOBDESC-TRIMMED (1 : WS-TRIM-LEN)
029200             MOVE WS-JOBDESC-TRIMMED TO WS-JOBDESC-OUT
029300         END-IF
029400     END-IF
029500     .
029600 B300-99.
029700     EXIT.
029800*
029900******************************************************************
030000* Field 3 - status, trimmed, must equal "START" or "END" exactly.
030100******************************************************************
030200 B400-VALIDATE-STATUS SECTION.
030300 B400-00.
030400     PERFORM B995-SCAN-NOOP THRU B995-99
030500             VARYING WS-TRIM-START FROM 1 BY 1
030600             UNTIL WS-TRIM-START > 20
030700                OR WS-F3 (WS-TRIM-START:1) NOT = SPACE
030800     PERFORM B995-SCAN-NOOP THRU B995-99
030900             VARYING WS-TRIM-END FROM 20 BY -1
031000             UNTIL WS-TRIM-END < 1
031100                OR WS-F3 (WS-TRIM-END:1) NOT = SPACE
031200     IF  WS-TRIM-START > WS-TRIM-END
031300         MOVE "Status must be START or END" TO WS-REASON-TEXT
031400         SET WS-LINE-INVALID TO TRUE
031500     ELSE
031600         COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1
031700         IF  WS-TRIM-LEN > 7
031800             MOVE "Status must be START or END" TO WS-REASON-TEXT
031900             SET WS-LINE-INVALID TO TRUE
032000         ELSE
032100             MOVE SPACES TO WS-STATUS-TRIMMED
032200             MOVE WS-F3 (WS-TRIM-START : WS-TRIM-LEN)
032300                         TO WS-STATUS-TRIMMED (1 : WS-TRIM-LEN)
032400             IF  WS-STATUS-TRIMMED = "START" OR
032500                 WS-STATUS-TRIMMED = "END"
032600                 MOVE WS-STATUS-TRIMMED TO WS-STATUS-OUT
032700             ELSE
032800                 MOVE "Status must be START or END"
032900                                     TO WS-REASON-TEXT
033000                 SET WS-LINE-INVALID TO TRUE
033100             END-IF
033200         END-IF
033300     END-IF
033400     .
033500 B400-99.
033600     EXIT.
033700*
033800******************************************************************
033900* Field 4 - pid, trimmed, 1-9 all-numeric digits.
034000******************************************************************
034100 B500-VALIDATE-PID SECTION.
034200 B500-00.
034300     PERFORM B995-SCAN-NOOP THRU B995-99
034400             VARYING WS-TRIM-START FROM 1 BY 1
034500             UNTIL WS-TRIM-START > 20
034600                OR WS-F4 (WS-TRIM-START:1) NOT = SPACE
034700     PERFORM B995-SCAN-NOOP THRU B995-99
034800             VARYING WS-TRIM-END FROM 20 BY -1
034900             UNTIL WS-TRIM-END < 1
035000                OR WS-F4 (WS-TRIM-END:1) NOT = SPACE
035100     IF  WS-TRIM-START > WS-TRIM-END
035200         MOVE "PID must be numeric" TO WS-REASON-TEXT
035300         SET WS-LINE-INVALID TO TRUE
035400     ELSE
035500         COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1
035600         IF  WS-TRIM-LEN > 9
035700             MOVE "PID exceeds maximum width" TO WS-REASON-TEXT
035800             SET WS-LINE-INVALID TO TRUE
035900         ELSE
036000             MOVE SPACES TO WS-PID-TRIMMED
036100             MOVE WS-F4 (WS-TRIM-START : WS-TRIM-LEN)
036200                         TO WS-PID-TRIMMED (1 : WS-TRIM-LEN)
036300             IF  WS-PID-TRIMMED (1 : WS-TRIM-LEN) NOT NUMERIC
036400                 MOVE "PID must be numeric" TO WS-REASON-TEXT
036500                 SET WS-LINE-INVALID TO TRUE
036600             ELSE
036700                 MOVE ZEROS       TO WS-PID-EDIT
036800                 MOVE WS-PID-TRIMMED (1 : WS-TRIM-LEN)
036900                                   TO WS-PID-EDIT
037000                 MOVE WS-PID-NUM  TO WS-PID-OUT
037100             END-IF
037200         END-IF
037300     END-IF
037400     .
037500 B500-99.
037600     EXIT.
037700*
037800******************************************************************
037900* Return code/out fields per LINK-PARSE-MODE.
038000******************************************************************
038100 B900-SET-RESULT SECTION.
038200 B900-00.
038300     IF  WS-LINE-VALID
038400         MOVE ZERO            TO LINK-PARSE-RC
038500         MOVE SPACES           TO LINK-PARSE-REASON
038600         MOVE WS-TS-HH-OUT     TO LINK-OUT-TS-HH
038700         MOVE WS-TS-MM-OUT     TO LINK-OUT-TS-MM
038800         MOVE WS-TS-SS-OUT     TO LINK-OUT-TS-SS
038900         MOVE WS-JOBDESC-OUT   TO LINK-OUT-JOBDESC
039000         MOVE WS-STATUS-OUT    TO LINK-OUT-STATUS
039100         MOVE WS-PID-OUT       TO LINK-OUT-PID
039200     ELSE
039300         IF  LINK-PARSE-MODE = "S"
039400             MOVE 8 TO LINK-PARSE-RC
039500         ELSE
039600             MOVE 4 TO LINK-PARSE-RC
039700         END-IF
039800         MOVE WS-REASON-TEXT   TO LINK-PARSE-REASON
039900     END-IF
040000     .
040100 B900-99.
040200     EXIT.
040300*
040400******************************************************************
040500* Leftmost/rightmost-non-space scan - body deliberately empty,
040600* the UNTIL clause on the calling PERFORM does all the work.
040700******************************************************************
040800 B995-SCAN-NOOP SECTION.
040900 B995-00.
041000     CONTINUE
041100     .
041200 B995-99.
041300     EXIT.
041400*
041500******************************************************************
041600* Initialisierung von Feldern und Strukturen
041700******************************************************************
041800 C000-INIT SECTION.
041900 C000-00.
042000     SET WS-LINE-VALID TO TRUE
042100     MOVE SPACES TO WS-REASON-TEXT
042200     INITIALIZE WS-TS-BUFFER
042300     MOVE ZERO   TO WS-TS-HH-OUT WS-TS-MM-OUT WS-TS-SS-OUT
042400                     WS-PID-OUT
042500     MOVE SPACES TO WS-JOBDESC-OUT WS-STATUS-OUT
042600     .
042700 C000-99.
042800     EXIT.
042900*
043000 END PROGRAM LOGPARS0M.
